000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000160
000170* EPG-Modul
000180?SEARCH  =EPGSNG0
000190
000200?NOLMAP, SYMBOLS, INSPECT
000210?SAVE ALL
000220?SAVEABEND
000230?LINES 66
000240?CHECK 3
000250
000260 IDENTIFICATION DIVISION.
000270
000280 PROGRAM-ID. EPGSDR0O.
000290 AUTHOR.     J. WEISS.
000300 INSTALLATION. SSFNEW-RECHENZENTRUM.
000310 DATE-WRITTEN. 1989-05-03.
000320 DATE-COMPILED.
000330 SECURITY.   NUR FUER INTERNEN GEBRAUCH - SSFNEW-BETRIEB.
000340
000350*****************************************************************
000360* Letzte Aenderung :: 2010-02-22
000370* Letzte Version   :: D.00.03
000380* Kurzbeschreibung :: Driver fuer EPG-Zeitkorrektur Einzelkanal
000390* Auftrag          :: SSFNEW-EPG
000400* Package          :: EPG
000410*
000420* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000430*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000440*----------------------------------------------------------------*
000450* Vers.  | Datum      | von | Kommentar                          *
000460*--------|------------|-----|------------------------------------*
000470* A.00.00| 1989-05-03 | jw  | Neuerstellung                      *
000480* B.00.00| 1991-09-17 | kbr | Kanalkennung jetzt per STARTUPTEXT  *
000490*        |            |     | statt Kompiliervariable             *
000500* E.00.00| 1998-09-02 | dh  | JAHR-2000-Anpassung mitgezogen     *
000510* D.00.01| 2008-02-11 | kl  | Meldungstexte vereinheitlicht      *
000511* D.00.02| 2009-03-09 | mh  | Reserve-Byte LINK-REC ergaenzt     *
000512* D.00.03| 2010-02-22 | mh  | Toten SEARCH =WSYS022 entfernt,    *
000513*        |            |     | Modul nutzt keine Fehlerprotoko-   *
000514*        |            |     | llierung (TR 10-0038)              *
000520*----------------------------------------------------------------*
000530*
000540* Programmbeschreibung
000550* --------------------
000560* Driver fuer die EPG-Zeitkorrektur eines einzelnen Kanals.
000570* Die gewuenschte CHANNEL-ID wird aus dem STARTUP-Text des
000580* Jobs geholt (PORTION STRING) und an das Engine-Modul
000590* EPGSNG0M uebergeben.  Aufruf z.B.:
000600*
000610*     RUN(D) EPGSDR0O ; STARTUP "WDR_TAGESSCHAU"
000620*
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     SWITCH-15 IS ANZEIGE-VERSION
000690         ON STATUS IS SHOW-VERSION
000700     CLASS ALPHNUM IS "0123456789"
000710                      "abcdefghijklmnopqrstuvwxyz"
000720                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000730                      " .,;-_!$%/=*+".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 WORKING-STORAGE SECTION.
000820*--------------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*--------------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C4-ANZ              PIC S9(04) COMP.
000870     05      C4-LEN              PIC S9(04) COMP.
000880
000890*--------------------------------------------------------------------*
000900* Display-Felder: Praefix D
000910*--------------------------------------------------------------------*
000920 01          DISPLAY-FELDER.
000930     05      D-NUM4              PIC -9(04).
000940     05      D-NUM5              PIC  9(05).
000950     05      D-NUM7              PIC  9(07).
000960
000970*--------------------------------------------------------------------*
000980* Felder mit konstantem Inhalt: Praefix K
000990*--------------------------------------------------------------------*
001000 01          KONSTANTE-FELDER.
001010     05      K-MODUL             PIC X(08) VALUE "EPGSDR0O".
001011     05      K-MODUL-TEILE REDEFINES K-MODUL.                     D00002
001012         10  K-MODUL-KUERZEL     PIC X(06).                       D00002
001013         10  K-MODUL-TYP         PIC X(02).                       D00002
001020
001030*----------------------------------------------------------------*
001040* Conditional-Felder
001050*----------------------------------------------------------------*
001060 01          SCHALTER.
001070     05      PRG-STATUS          PIC 9       VALUE ZERO.
001080          88 PRG-OK                          VALUE ZERO.
001090          88 PRG-ABBRUCH                     VALUE 1.
001100     05      REC-STAT REDEFINES PRG-STATUS   PIC 9.
001110
001120*--------------------------------------------------------------------*
001130* weitere Arbeitsfelder
001140*--------------------------------------------------------------------*
001150 01          WORK-FELDER.
001160     05      W-DUMMY             PIC X(02).
001170 01          ZEILE               PIC X(80) VALUE SPACES.
001180
001190*--------------------------------------------------------------------*
001200* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001210*--------------------------------------------------------------------*
001220 01          TAL-TIME.
001230     05      TAL-JHJJMMTT.
001240      10     TAL-JHJJ            PIC S9(04) COMP.
001250      10     TAL-MM              PIC S9(04) COMP.
001260      10     TAL-TT              PIC S9(04) COMP.
001270     05      TAL-HHMI.
001280      10     TAL-HH              PIC S9(04) COMP.
001290      10     TAL-MI              PIC S9(04) COMP.
001300     05      TAL-SS              PIC S9(04) COMP.
001310     05      TAL-HS              PIC S9(04) COMP.
001320     05      TAL-MS              PIC S9(04) COMP.
001330
001340 01          TAL-TIME-D.
001350     05      TAL-JHJJMMTT.
001360        10   TAL-JHJJ            PIC  9(04).
001370        10   TAL-MM              PIC  9(02).
001380        10   TAL-TT              PIC  9(02).
001390     05      TAL-HHMI.
001400        10   TAL-HH              PIC  9(02).
001410        10   TAL-MI              PIC  9(02).
001420     05      TAL-SS              PIC  9(02).
001430     05      TAL-HS              PIC  9(02).
001440     05      TAL-MS              PIC  9(02).
001450 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001460     05      TAL-TIME-N16        PIC  9(16).
001470     05      TAL-TIME-REST       PIC  9(02).
001480
001490*--------------------------------------------------------------------*
001500* Parameter fuer Untermodulaufrufe: Praefix P
001510*--------------------------------------------------------------------*
001520 01          PARAMETER-FELDER.
001530     05      P-DUMMY             PIC X(02).
001540
001550**          ---> fuer COBOL-Utilities GET-/PUT-STARTUPTEXT
001560 01          STUP-PARAMETER.
001570     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
001580     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
001590     05      STUP-TEXT           PIC X(128).
001600
001610 01          STUP-CONTENT-DECOMPOSE.
001620     05      STUP-REQ-CHANNEL    PIC X(20)  VALUE SPACES.
001630
001640*-->    Uebergabe an Engine-Modul EPGSNG0M
001650 01     LINK-REC.
001660     05  LINK-HDR.
001670         10 LINK-REQ-CHANNEL          PIC X(20).
001680         10 LINK-RC                   PIC S9(04) COMP.
001690     05  LINK-DATA.
001700         10 LINK-CHANNELS-PROCESSED   PIC 9(05).
001710         10 LINK-PROGRAMMES-PROCESSED PIC 9(07).
001720         10 LINK-ERRORS-COUNT         PIC 9(05).
001725         10 LINK-APPLIED-OFFSET       PIC S9(06).                 D00002
001728         10 FILLER                    PIC X(04).                  D00002
001740
001750 EXTENDED-STORAGE SECTION.
001760 PROCEDURE DIVISION.
001770******************************************************************
001780* Steuerungs-Section
001790******************************************************************
001800 A100-STEUERUNG SECTION.
001810 A100-00.
001820     IF  SHOW-VERSION
001830         DISPLAY K-MODUL " Stand 2010-02-22 D.00.03"
001840         STOP RUN
001850     END-IF
001860
001870**  ---> Vorlauf: Kanalkennung aus STARTUP holen
001880     PERFORM B000-VORLAUF
001890     IF  PRG-ABBRUCH
001900         CONTINUE
001910     ELSE
001920         PERFORM B100-VERARBEITUNG
001930     END-IF
001940
001950**  ---> Nachlauf: Laufzahlen anzeigen
001960     PERFORM B090-ENDE
001970     STOP RUN
001980     .
001990 A100-99.
002000     EXIT.
002010
002020******************************************************************
002030* Vorlauf
002040******************************************************************
002050 B000-VORLAUF SECTION.
002060 B000-00.
002070     PERFORM C000-INIT
002080     PERFORM P100-GETSTARTUPTEXT
002090     .
002100 B000-99.
002110     EXIT.
002120
002130******************************************************************
002140* Ende
002150******************************************************************
002160 B090-ENDE SECTION.
002170 B090-00.
002180     IF PRG-ABBRUCH
002190        DISPLAY ">>> ABBRUCH !!! <<< "
002200        DISPLAY "<EOF>"
002210     ELSE
002220        STRING ">>> Verarbeitung Kanal >"   DELIMITED BY SIZE,
002230               STUP-REQ-CHANNEL             DELIMITED BY SPACE,
002240               "< OK <<<"                   DELIMITED BY SIZE
002250        INTO ZEILE
002260        DISPLAY ZEILE
002270        MOVE SPACES TO ZEILE
002280        MOVE LINK-PROGRAMMES-PROCESSED TO D-NUM7
002290        DISPLAY "SENDUNGEN VERARBEITET : " D-NUM7
002300        MOVE LINK-APPLIED-OFFSET       TO D-NUM4
002310        DISPLAY "ANGEWENDETER OFFSET   : " D-NUM4
002320        DISPLAY "<EOF>"
002330     END-IF
002340     .
002350 B090-99.
002360     EXIT.
002370
002380******************************************************************
002390* Verarbeitung
002400******************************************************************
002410 B100-VERARBEITUNG SECTION.
002420 B100-00.
002430     MOVE STUP-REQ-CHANNEL   TO LINK-REQ-CHANNEL
002440     MOVE ZERO               TO LINK-RC
002450
002460**  --> Aufrufen Engine-Modul EPGSNG0M
002470     CALL "EPGSNG0M"     USING LINK-REC
002480     EVALUATE LINK-RC
002490        WHEN   ZERO   CONTINUE
002500        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH aus EPGSNG0M"
002510                      SET PRG-ABBRUCH TO TRUE
002520        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
002530                      DISPLAY " unbekannter RC: " D-NUM4
002540                              " aus EPGSNG0M"
002550                      SET PRG-ABBRUCH TO TRUE
002560     END-EVALUATE
002570     .
002580 B100-99.
002590     EXIT.
002600
002610******************************************************************
002620* Initialisierung von Feldern und Strukturen
002630******************************************************************
002640 C000-INIT SECTION.
002650 C000-00.
002660     INITIALIZE SCHALTER
002670                LINK-REC
002680     .
002690 C000-99.
002700     EXIT.
002710
002720******************************************************************
002730* Aufruf COBOL-Utility: GETSTARTUPTEXT
002740*
002750*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
002760*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
002770*                       stup-text    (erwartete CHANNEL-ID)
002780*
002790******************************************************************
002800 P100-GETSTARTUPTEXT SECTION.
002810 P100-00.
002820     MOVE SPACE TO STUP-TEXT
002830     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
002840                                     STUP-TEXT
002850                             GIVING  STUP-RESULT
002860     EVALUATE STUP-RESULT
002870         WHEN -9999 THRU ZERO
002880**                  ---> kein STARTUP-Text oder Fehler
002890                     MOVE STUP-RESULT TO D-NUM4
002900                     DISPLAY "Lesen STARTUP fehlgeschlagen: "
002910                             D-NUM4
002920                     DISPLAY ">>> Kanalkennung fehlt <<<"
002930                     SET PRG-ABBRUCH TO TRUE
002940
002950         WHEN OTHER
002960                     MOVE STUP-TEXT (1:20) TO STUP-REQ-CHANNEL
002970     END-EVALUATE
002980     .
002990 P100-99.
003000     EXIT.
003010
003020******************************************************************
003030* TIMESTAMP erstellen
003040******************************************************************
003050 U200-TIMESTAMP SECTION.
003060 U200-00.
003070     ENTER TAL "TIME" USING TAL-TIME
003080     MOVE CORR TAL-TIME TO TAL-TIME-D
003090     .
003100 U200-99.
003110     EXIT.
003120
003130******************************************************************
003140* Ende Source-Programm EPGSDR0O
003150******************************************************************
