000100*----------------------------------------------------------------*
000110* Copybook .... : EPGPROG
000120* Bibliothek ... : =EPGLIBTM
000130* Kurzbeschr. .. : Satzbild Sendungsdatensatz (EPG-Rohdaten)
000140*
000150* Aenderungen:
000160*----------------------------------------------------------------*
000170* Datum     | von | Kommentar                                   *
000180*-----------|-----|---------------------------------------------*
000190* 1987-02-11| jw  | Neuerstellung fuer SSFNEW-EPG               *
000200* 1991-07-03| kbr | TITLE von 30 auf 40 Stellen erweitert        *
000210* 1999-01-18| dh  | Jahrtausendwechsel - CCYY-Redefinition       *
000220*            |     | ergaenzt (vormals nur JJMMTT intern)         *
000230* 2004-09-30| mr  | Redefinition fuer STOP-TIME ergaenzt         *
000240*----------------------------------------------------------------*
000250*
000260* Satzlaenge 98 Byte, feste Satzform, keine Schluessel.
000270* Zeitstempel immer JJJJMMTTHHMISS, Zeitzone getrennt gefuehrt.
000280*
000290 01  EPG-PROGRAMME-REC.
000300     05  EPG-PR-CHANNEL-ID           PIC X(20).
000310*        ---> Sendezeit It. Ursprungsplan
000320     05  EPG-PR-START-TIME           PIC X(14).
000330     05  EPG-PR-START-ZERLEGT REDEFINES EPG-PR-START-TIME.
000340         10  EPG-PR-START-CCYY       PIC 9(04).
000350         10  EPG-PR-START-MM         PIC 9(02).
000360         10  EPG-PR-START-DD         PIC 9(02).
000370         10  EPG-PR-START-HH         PIC 9(02).
000380         10  EPG-PR-START-MI         PIC 9(02).
000390         10  EPG-PR-START-SS         PIC 9(02).
000400     05  EPG-PR-START-TZ             PIC X(05).
000410*        ---> Sendeende, kann leer sein (Dauersendung offen)
000420     05  EPG-PR-STOP-TIME            PIC X(14).
000430     05  EPG-PR-STOP-ZERLEGT REDEFINES EPG-PR-STOP-TIME.
000440         10  EPG-PR-STOP-CCYY        PIC 9(04).
000450         10  EPG-PR-STOP-MM          PIC 9(02).
000460         10  EPG-PR-STOP-DD          PIC 9(02).
000470         10  EPG-PR-STOP-HH          PIC 9(02).
000480         10  EPG-PR-STOP-MI          PIC 9(02).
000490         10  EPG-PR-STOP-SS          PIC 9(02).
000500     05  EPG-PR-STOP-TZ              PIC X(05).
000510     05  EPG-PR-TITLE                PIC X(40).
000520*----------------------------------------------------------------*
000530* Ende Copybook EPGPROG
000540*----------------------------------------------------------------*
