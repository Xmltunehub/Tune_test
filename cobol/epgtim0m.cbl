000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. EPGTIM0M.
000240 AUTHOR.     J. WEISS.
000250 INSTALLATION. SSFNEW-RECHENZENTRUM.
000260 DATE-WRITTEN. 1987-02-11.
000270 DATE-COMPILED.
000280 SECURITY.   NUR FUER INTERNEN GEBRAUCH - SSFNEW-BETRIEB.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2009-03-09
000320* Letzte Version   :: F.01.04
000330* Kurzbeschreibung :: Zeitkorrektur-Engine EPG-Sendeplan
000340* Auftrag          :: SSFNEW-EPG
000350* Package          :: EPG
000360*
000370* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000380*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000390*----------------------------------------------------------------*
000400* Vers.  | Datum      | von | Kommentar                          *
000410*--------|------------|-----|------------------------------------*
000420* A.00.00| 1987-02-11 | jw  | Neuerstellung                      *
000430* A.01.00| 1987-09-02 | jw  | Unterlauf bei neg. Offset korr.    *
000440* B.00.00| 1989-04-20 | kbr | Kanalbezogene Offset-Tabelle statt *
000450*        |            |     | einzelner fester Korrekturwert     *
000460* B.01.00| 1990-11-08 | kbr | Schaltjahrpruefung ueberarbeitet   *
000470* C.00.00| 1992-05-14 | jw  | STOP-TIME darf jetzt leer bleiben  *
000480* C.01.00| 1993-11-04 | kbr | Schluessel *DEFAULT* fuer Vorgabe- *
000490*        |            |     | wert eingefuehrt (statt K-DEFAULT) *
000500* D.00.00| 1995-07-29 | dh  | Fehlerzaehler ERRORS-COUNT ergaenzt*
000510* D.01.00| 1996-08-14 | dh  | Statistikdatei eingefuehrt         *
000520* E.00.00| 1998-09-02 | dh  | JAHR-2000: CCYY-Darstellung intern,*
000530*        |            |     | Schaltjahrregel Jahrhundert/400    *
000540*        |            |     | nachgezogen, Test mit Datum 2000   *
000550* E.00.01| 1999-01-18 | dh  | Y2K-Nachtest bestanden, TR 99-0114 *
000560* F.00.00| 2001-05-22 | mr  | Blanke CHANNEL-ID wird uebersprungen*
000570*        |            |     | und nicht mehr mitgezaehlt         *
000580* F.01.00| 2004-09-30 | mr  | Ausgabe-Zeitzone immer +0000       *
000590* F.01.03| 2007-06-19 | kl  | Grenzwertpruefung TAGE-IM-MONAT    *
000600*        |            |     | fuer Februar/Schaltjahr gehaertet  *
000605* F.01.04| 2009-03-09 | mh  | Reserve-Byte Uebergabe/Tabelle erg.*
000610*----------------------------------------------------------------*
000620*
000630* Programmbeschreibung
000640* --------------------
000650* Engine-Modul fuer den vollen EPG-Zeitkorrekturlauf.  Liest die
000660* Offset-Konfiguration in eine Tabelle, liest anschliessend den
000670* kompletten Sendeplan satzweise, korrigiert START-TIME und
000680* STOP-TIME um den kanalspezifischen (oder den eingebauten
000690* Standard-) Offset in Sekunden und schreibt den korrigierten
000700* Sendeplan sowie die Verarbeitungsstatistik.
000710*
000720* Aufruf: CALL "EPGTIM0M" USING LINK-REC  (siehe LINKAGE SECTION)
000730*
000740******************************************************************
000750
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     SWITCH-15 IS ANZEIGE-VERSION
000800         ON STATUS IS SHOW-VERSION
000810     CLASS ALPHNUM IS "0123456789"
000820                      "abcdefghijklmnopqrstuvwxyz"
000830                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000840                      " .,;-_!$%/=*+".
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT EPG-OFFF     ASSIGN TO EPGOFFC
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS FILE-STATUS.
000910     SELECT EPG-PROGF    ASSIGN TO EPGPLANI
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS FILE-STATUS.
000940     SELECT EPG-PROGF-OUT ASSIGN TO EPGPLANO
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS FILE-STATUS.
000970     SELECT EPG-STATF    ASSIGN TO EPGSTAT1
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS IS FILE-STATUS.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030
001040 FD  EPG-OFFF
001050     LABEL RECORDS STANDARD.
001060 COPY EPGOFFS.
001070
001080 FD  EPG-PROGF
001090     LABEL RECORDS STANDARD.
001100 COPY EPGPROG.
001110
001120 FD  EPG-PROGF-OUT
001130     LABEL RECORDS STANDARD.
001140 01  EPG-PROGF-OUT-REC           PIC X(98).
001150
001160 FD  EPG-STATF
001170     LABEL RECORDS STANDARD.
001180 01  EPG-STATF-REC               PIC X(80).
001190
001200 WORKING-STORAGE SECTION.
001210*--------------------------------------------------------------------*
001220* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001230*--------------------------------------------------------------------*
001240 01          COMP-FELDER.
001250     05      C4-ANZ              PIC S9(04) COMP.
001260     05      C4-I1               PIC S9(04) COMP.
001270     05      C4-I2               PIC S9(04) COMP.
001280     05      C4-LEN              PIC S9(04) COMP.
001290     05      C9-ANZ              PIC S9(09) COMP.
001300     05      C9-OFFSET-WERT      PIC S9(09) COMP.
001310     05      C9-TOTAL-SEK        PIC S9(09) COMP.
001320     05      C18-JULTAG          PIC S9(18) COMP.
001330
001340*--------------------------------------------------------------------*
001350* Display-Felder: Praefix D
001360*--------------------------------------------------------------------*
001370 01          DISPLAY-FELDER.
001380     05      D-NUM4              PIC -9(04).
001390     05      D-NUM5              PIC  9(05).
001400     05      D-NUM7              PIC  9(07).
001410
001420*--------------------------------------------------------------------*
001430* Felder mit konstantem Inhalt: Praefix K
001440*--------------------------------------------------------------------*
001450 01          KONSTANTE-FELDER.
001460     05      K-MODUL             PIC X(08)  VALUE "EPGTIM0M".
001470     05      K-DEFAULT-OFFSET    PIC S9(06) VALUE 30.
001480     05      K-DEFAULT-KEY       PIC X(20)  VALUE "*DEFAULT*".
001490     05      K-AUSGABE-TZ        PIC X(05)  VALUE "+0000".
001500     05      K-TAGE-IM-MONAT.
001510         10  FILLER PIC 9(02) VALUE 31.
001520         10  FILLER PIC 9(02) VALUE 28.
001530         10  FILLER PIC 9(02) VALUE 31.
001540         10  FILLER PIC 9(02) VALUE 30.
001550         10  FILLER PIC 9(02) VALUE 31.
001560         10  FILLER PIC 9(02) VALUE 30.
001570         10  FILLER PIC 9(02) VALUE 31.
001580         10  FILLER PIC 9(02) VALUE 31.
001590         10  FILLER PIC 9(02) VALUE 30.
001600         10  FILLER PIC 9(02) VALUE 31.
001610         10  FILLER PIC 9(02) VALUE 30.
001620         10  FILLER PIC 9(02) VALUE 31.
001630     05  K-TAGE-TAB REDEFINES K-TAGE-IM-MONAT.
001640         10  K-TAGE  OCCURS 12 TIMES  PIC 9(02).
001650
001660*----------------------------------------------------------------*
001670* Conditional-Felder
001680*----------------------------------------------------------------*
001690 01          SCHALTER.
001700     05      FILE-STATUS         PIC X(02).
001710          88 FILE-OK                         VALUE "00".
001720          88 FILE-EOF                        VALUE "10".
001730          88 FILE-NOK                        VALUE "01" THRU "99".
001740     05      PRG-STATUS          PIC 9       VALUE ZERO.
001750          88 PRG-OK                          VALUE ZERO.
001760          88 PRG-ABBRUCH                     VALUE 1.
001770     05      PROGF-SCHALTER      PIC X       VALUE "N".
001780          88 PROGF-EOF                       VALUE "J".
001790     05      OFFF-SCHALTER       PIC X       VALUE "N".
001800          88 OFFF-EOF                        VALUE "J".
001810     05      ZEITSTEMPEL-GUELTIG PIC X       VALUE "J".
001820          88 ZEITSTEMPEL-OK                  VALUE "J".
001830          88 ZEITSTEMPEL-NOK                 VALUE "N".
001840
001850*--------------------------------------------------------------------*
001860* weitere Arbeitsfelder: Praefix W
001870*--------------------------------------------------------------------*
001880 01          WORK-FELDER.
001890     05      W-OFFSET-WERT       PIC S9(09) COMP.
001900     05      W-ROHZEIT           PIC X(14).
001910     05      W-ROHZEIT-ZERLEGT REDEFINES W-ROHZEIT.
001920         10  W-R-CCYY            PIC 9(04).
001930         10  W-R-MM              PIC 9(02).
001940         10  W-R-DD              PIC 9(02).
001950         10  W-R-HH              PIC 9(02).
001960         10  W-R-MI              PIC 9(02).
001970         10  W-R-SS              PIC 9(02).
001980     05      W-NEUE-ZEIT.
001990         10  W-N-CCYY            PIC 9(04).
002000         10  W-N-MM              PIC 9(02).
002010         10  W-N-DD              PIC 9(02).
002020         10  W-N-HH              PIC 9(02).
002030         10  W-N-MI              PIC 9(02).
002040         10  W-N-SS              PIC 9(02).
002050     05      W-NEUE-ZEIT-X REDEFINES W-NEUE-ZEIT PIC X(14).
002060     05      W-FORMATIERTE-ZEIT  PIC X(20).
002070     05      W-LEAP-SCHALTER     PIC X       VALUE "N".
002080         88  W-LEAP-JAHR                     VALUE "J".
002090     05      W-GEFUNDEN-SCHALTER PIC X       VALUE "N".
002100         88  W-GEFUNDEN                      VALUE "J".
002110
002120*--------------------------------------------------------------------*
002130* Ausgabesatz Statistik-Zusammenfassung: Praefix U (Ausgabezeile)
002140*--------------------------------------------------------------------*
002150 01          EPG-STATS-LINE      PIC X(80).
002160
002170*--------------------------------------------------------------------*
002180* Laufzaehler der Verarbeitung: Praefix EPG
002190*--------------------------------------------------------------------*
002200 01          EPG-ZAEHLER.
002210     05      EPG-CHANNELS-PROCESSED   PIC 9(05) COMP VALUE ZERO.
002220     05      EPG-PROGRAMMES-PROCESSED PIC 9(07) COMP VALUE ZERO.
002230     05      EPG-ERRORS-COUNT         PIC 9(05) COMP VALUE ZERO.
002240     05      EPG-DEFAULT-OFFSET       PIC S9(06) COMP.
002250     05      EPG-LAST-CHANNEL-ID      PIC X(20) VALUE SPACES.
002260
002270 EXTENDED-STORAGE SECTION.
002280*--------------------------------------------------------------------*
002290* Offset-Tabelle, im Vorlauf aus EPG-OFFF aufgebaut
002300*--------------------------------------------------------------------*
002310 01     MAX-OFFSET-EINTR     PIC S9(04) COMP VALUE 2000.
002320 01     OFFSET-EINTR-ANZ     PIC S9(04) COMP VALUE ZERO.
002330 01     EPG-OFFSET-TABLE.
002340     05  EPG-OT-EINTRAG  OCCURS 2000 TIMES
002350                         INDEXED BY EPG-OT-IX.
002360         10  EPG-OT-CHANNEL-ID   PIC X(20).
002370         10  EPG-OT-OFFSET-SECS  PIC S9(06) COMP.                 F00104
002371         10  FILLER              PIC X(04).                       F00104
002380*--------------------------------------------------------------------*
002390* Kanal-Distinctliste fuer CHANNELS-PROCESSED (kleine Kanalzahl
002400* je Lauf erwartet, lineare Suche genuegt)
002410*--------------------------------------------------------------------*
002420 01     MAX-KANAL-EINTR      PIC S9(04) COMP VALUE 2000.
002430 01     KANAL-EINTR-ANZ      PIC S9(04) COMP VALUE ZERO.
002440 01     EPG-KANAL-GESEHEN-TABLE.
002450     05  EPG-KG-EINTRAG  OCCURS 2000 TIMES
002460                         INDEXED BY EPG-KG-IX
002470                         PIC X(20).
002480
002490 LINKAGE SECTION.
002500*-->    Uebergabe aus Hauptprogramm (Driver EPGADJ0O)
002510 01     LINK-REC.
002520     05  LINK-HDR.
002530         10 LINK-RC                 PIC S9(04) COMP.
002540*           0    = OK
002550*           9999 = Programmabbruch - Hauptprogramm muss reagieren
002560     05  LINK-DATA.
002570         10 LINK-CHANNELS-PROCESSED PIC 9(05).
002580         10 LINK-PROGRAMMES-PROCESSED PIC 9(07).
002590         10 LINK-ERRORS-COUNT         PIC 9(05).                  F00104
002591         10 FILLER                    PIC X(04).                  F00104
002600
002610 PROCEDURE DIVISION USING LINK-REC.
002620******************************************************************
002630* Steuerungs-Section
002640******************************************************************
002650 A100-STEUERUNG SECTION.
002660 A100-00.
002670     IF  SHOW-VERSION
002680         DISPLAY K-MODUL " Stand 2009-03-09 F.01.04"
002690         EXIT SECTION
002700     END-IF
002710
002720**  ---> Vorlauf: Dateien oeffnen, Offset-Tabelle aufbauen
002730     PERFORM B000-VORLAUF
002740
002750     IF  PRG-ABBRUCH
002760         MOVE 9999 TO LINK-RC
002770     ELSE
002780**      ---> Verarbeitung: Sendeplan lesen, korrigieren, schreiben
002790         PERFORM B100-VERARBEITUNG
002800**      ---> Nachlauf: Statistik schreiben, Dateien schliessen
002810         PERFORM B090-ENDE
002820         MOVE ZERO TO LINK-RC
002830     END-IF
002840
002850     MOVE EPG-CHANNELS-PROCESSED    TO LINK-CHANNELS-PROCESSED
002860     MOVE EPG-PROGRAMMES-PROCESSED  TO LINK-PROGRAMMES-PROCESSED
002870     MOVE EPG-ERRORS-COUNT          TO LINK-ERRORS-COUNT
002880     .
002890 A100-99.
002900     EXIT.
002910
002920******************************************************************
002930* Vorlauf: Dateien oeffnen, Initialisierung, Offset-Tabelle laden
002940******************************************************************
002950 B000-VORLAUF SECTION.
002960 B000-00.
002970     PERFORM C000-INIT
002980
002990     OPEN INPUT  EPG-OFFF
003000     IF  FILE-NOK
003010         DISPLAY "EPGTIM0M: Fehler OPEN EPG-OFFF " FILE-STATUS
003020         SET PRG-ABBRUCH TO TRUE
003030         EXIT SECTION
003040     END-IF
003050
003060     PERFORM C010-LOAD-OFFSETS
003070
003080     CLOSE EPG-OFFF
003090
003100     IF  PRG-ABBRUCH
003110         EXIT SECTION
003120     END-IF
003130
003140     OPEN INPUT  EPG-PROGF
003150     IF  FILE-NOK
003160         DISPLAY "EPGTIM0M: Fehler OPEN EPG-PROGF " FILE-STATUS
003170         SET PRG-ABBRUCH TO TRUE
003180         EXIT SECTION
003190     END-IF
003200
003210     OPEN OUTPUT EPG-PROGF-OUT
003220     IF  FILE-NOK
003230         DISPLAY "EPGTIM0M: Fehler OPEN EPG-PROGF-OUT " FILE-STATUS
003240         SET PRG-ABBRUCH TO TRUE
003250         EXIT SECTION
003260     END-IF
003270
003280     OPEN OUTPUT EPG-STATF
003290     IF  FILE-NOK
003300         DISPLAY "EPGTIM0M: Fehler OPEN EPG-STATF " FILE-STATUS
003310         SET PRG-ABBRUCH TO TRUE
003320         EXIT SECTION
003330     END-IF
003340     .
003350 B000-99.
003360     EXIT.
003370
003380******************************************************************
003390* Verarbeitung: Sendeplan satzweise korrigieren
003400******************************************************************
003410 B100-VERARBEITUNG SECTION.
003420 B100-00.
003430     PERFORM S100-READ-PROGRAMME
003440     PERFORM S150-PROCESS-LOOP UNTIL PROGF-EOF
003450     .
003460 B100-99.
003470     EXIT.
003480
003490 S150-PROCESS-LOOP SECTION.
003500 S150-00.
003510     IF  EPG-PR-CHANNEL-ID OF EPG-PROGRAMME-REC = SPACES
003520**      ---> blanke CHANNEL-ID: nicht korrigieren, nicht zaehlen
003530         CONTINUE
003540     ELSE
003550         PERFORM S200-ADJUST-RECORD
003560     END-IF
003570     PERFORM S210-WRITE-PROGRAMME
003580     PERFORM S100-READ-PROGRAMME
003590     .
003600 S150-99.
003610     EXIT.
003620
003630******************************************************************
003640* Nachlauf: Statistikzeilen schreiben, Dateien schliessen
003650******************************************************************
003660 B090-ENDE SECTION.
003670 B090-00.
003680     PERFORM U300-STATS-LINES
003690     CLOSE EPG-PROGF
003700     CLOSE EPG-PROGF-OUT
003710     CLOSE EPG-STATF
003720     .
003730 B090-99.
003740     EXIT.
003750
003760******************************************************************
003770* Initialisierung von Feldern und Strukturen
003780******************************************************************
003790 C000-INIT SECTION.
003800 C000-00.
003810     INITIALIZE SCHALTER
003820                EPG-ZAEHLER
003830     MOVE K-DEFAULT-OFFSET TO EPG-DEFAULT-OFFSET
003840     MOVE ZERO             TO OFFSET-EINTR-ANZ
003850                              KANAL-EINTR-ANZ
003860     .
003870 C000-99.
003880     EXIT.
003890
003900******************************************************************
003910* Offset-Konfiguration satzweise in Tabelle laden; Satz mit
003920* CHANNEL-ID = *DEFAULT* liefert den Vorgabewert
003930******************************************************************
003940 C010-LOAD-OFFSETS SECTION.
003950 C010-00.
003960     PERFORM C011-READ-OFFSET
003970     PERFORM C012-LOAD-LOOP UNTIL OFFF-EOF
003980     .
003990 C010-99.
004000     EXIT.
004010
004020 C011-READ-OFFSET SECTION.
004030 C011-00.
004040     READ EPG-OFFF
004050         AT END SET OFFF-EOF TO TRUE
004060     END-READ
004070     .
004080 C011-99.
004090     EXIT.
004100
004110 C012-LOAD-LOOP SECTION.
004120 C012-00.
004130     IF  EPG-OF-IS-DEFAULT
004140         MOVE EPG-OF-OFFSET-SECS TO EPG-DEFAULT-OFFSET
004150     ELSE
004160         IF  OFFSET-EINTR-ANZ < MAX-OFFSET-EINTR
004170             ADD 1 TO OFFSET-EINTR-ANZ
004180             SET  EPG-OT-IX TO OFFSET-EINTR-ANZ
004190             MOVE EPG-OF-CHANNEL-ID  TO EPG-OT-CHANNEL-ID (EPG-OT-IX)
004200             MOVE EPG-OF-OFFSET-SECS TO EPG-OT-OFFSET-SECS (EPG-OT-IX)
004210         END-IF
004220     END-IF
004230     PERFORM C011-READ-OFFSET
004240     .
004250 C012-99.
004260     EXIT.
004270
004280******************************************************************
004290* Offset fuer die aktuelle CHANNEL-ID ermitteln
004300******************************************************************
004310 C200-RESOLVE-OFFSET SECTION.
004320 C200-00.
004330     MOVE EPG-DEFAULT-OFFSET TO W-OFFSET-WERT
004340     IF  OFFSET-EINTR-ANZ > ZERO
004350         PERFORM C210-SEARCH-OFFSET
004360                 VARYING EPG-OT-IX FROM 1 BY 1
004370                 UNTIL EPG-OT-IX > OFFSET-EINTR-ANZ
004380     END-IF
004390     .
004400 C200-99.
004410     EXIT.
004420
004430 C210-SEARCH-OFFSET SECTION.
004440 C210-00.
004450     IF  EPG-OT-CHANNEL-ID (EPG-OT-IX) =
004460                     EPG-PR-CHANNEL-ID OF EPG-PROGRAMME-REC
004470         MOVE EPG-OT-OFFSET-SECS (EPG-OT-IX) TO W-OFFSET-WERT
004480         SET  EPG-OT-IX TO OFFSET-EINTR-ANZ
004490     END-IF
004500     .
004510 C210-99.
004520     EXIT.
004530
004540******************************************************************
004550* Zeitstempel pruefen: 14 Ziffern, gueltiges Kalenderdatum
004560******************************************************************
004570 C300-PARSE-TIMESTAMP SECTION.
004580 C300-00.
004590     SET ZEITSTEMPEL-OK TO TRUE
004600     IF  W-ROHZEIT NOT NUMERIC
004610         SET ZEITSTEMPEL-NOK TO TRUE
004620         EXIT SECTION
004630     END-IF
004640     IF  W-R-MM < 1 OR W-R-MM > 12
004650         SET ZEITSTEMPEL-NOK TO TRUE
004660         EXIT SECTION
004670     END-IF
004680     IF  W-R-HH > 23 OR W-R-MI > 59 OR W-R-SS > 59
004690         SET ZEITSTEMPEL-NOK TO TRUE
004700         EXIT SECTION
004710     END-IF
004720     PERFORM C410-IS-LEAP-YEAR
004730     MOVE K-TAGE (W-R-MM) TO C4-LEN
004740     IF  W-R-MM = 2 AND W-LEAP-JAHR
004750         ADD 1 TO C4-LEN
004760     END-IF
004770     IF  W-R-DD < 1 OR W-R-DD > C4-LEN
004780         SET ZEITSTEMPEL-NOK TO TRUE
004790     END-IF
004800     .
004810 C300-99.
004820     EXIT.
004830
004840******************************************************************
004850* Schaltjahrtest: durch 4 teilbar, Jahrhundertjahre nur, wenn
004860* auch durch 400 teilbar (Jahr-2000-Regel)
004870******************************************************************
004880 C410-IS-LEAP-YEAR SECTION.
004890 C410-00.
004900     SET W-LEAP-JAHR TO FALSE
004910     MOVE W-R-CCYY TO C9-ANZ
004920     DIVIDE C9-ANZ BY 4 GIVING C4-I1 REMAINDER C4-I2
004930     IF  C4-I2 = ZERO
004940         SET W-LEAP-JAHR TO TRUE
004950         DIVIDE C9-ANZ BY 100 GIVING C4-I1 REMAINDER C4-I2
004960         IF  C4-I2 = ZERO
004970             SET W-LEAP-JAHR TO FALSE
004980             DIVIDE C9-ANZ BY 400 GIVING C4-I1 REMAINDER C4-I2
004990             IF  C4-I2 = ZERO
005000                 SET W-LEAP-JAHR TO TRUE
005010             END-IF
005020         END-IF
005030     END-IF
005040     .
005050 C410-99.
005060     EXIT.
005070
005080******************************************************************
005090* Offset in Sekunden auf W-ROHZEIT addieren, mit vollem
005100* Uebertrag Sekunden -> Minuten -> Stunden -> Tage -> Monate ->
005110* Jahre; Ergebnis in W-NEUE-ZEIT.  Offset darf negativ sein.
005120******************************************************************
005130 C400-ADD-OFFSET-SECONDS SECTION.
005140 C400-00.
005150     MOVE W-R-CCYY TO W-N-CCYY
005160     MOVE W-R-MM   TO W-N-MM
005170     MOVE W-R-DD   TO W-N-DD
005180     MOVE W-R-HH   TO W-N-HH
005190     MOVE W-R-MI   TO W-N-MI
005200     MOVE W-R-SS   TO W-N-SS
005210
005220     COMPUTE C9-TOTAL-SEK = W-N-SS + W-OFFSET-WERT
005230
005240**  ---> Sekunden -> Minuten
005250     PERFORM C420-CARRY-UNIT UNTIL C9-TOTAL-SEK >= ZERO
005260                                AND C9-TOTAL-SEK <= 59
005270     MOVE C9-TOTAL-SEK TO W-N-SS
005280     .
005290 C400-99.
005300     EXIT.
005310
005320******************************************************************
005330* Ein Uebertragsschritt Sekunden/Minuten; wiederholtes PERFORM
005340* erledigt auch Offsets ueber mehrere Minuten/Stunden hinweg
005350******************************************************************
005360 C420-CARRY-UNIT SECTION.
005370 C420-00.
005380     IF  C9-TOTAL-SEK > 59
005390         COMPUTE C9-TOTAL-SEK = C9-TOTAL-SEK - 60
005400         PERFORM C430-INC-MINUTE
005410     ELSE
005420         IF  C9-TOTAL-SEK < ZERO
005430             COMPUTE C9-TOTAL-SEK = C9-TOTAL-SEK + 60
005440             PERFORM C440-DEC-MINUTE
005450         END-IF
005460     END-IF
005470     .
005480 C420-99.
005490     EXIT.
005500
005510 C430-INC-MINUTE SECTION.
005520 C430-00.
005530     ADD 1 TO W-N-MI
005540     IF  W-N-MI > 59
005550         MOVE ZERO TO W-N-MI
005560         ADD 1 TO W-N-HH
005570         IF  W-N-HH > 23
005580             MOVE ZERO TO W-N-HH
005590             PERFORM C450-INC-DAY
005600         END-IF
005610     END-IF
005620     .
005630 C430-99.
005640     EXIT.
005650
005660 C440-DEC-MINUTE SECTION.
005670 C440-00.
005680     IF  W-N-MI = ZERO
005690         MOVE 59 TO W-N-MI
005700         IF  W-N-HH = ZERO
005710             MOVE 23 TO W-N-HH
005720             PERFORM C460-DEC-DAY
005730         ELSE
005740             SUBTRACT 1 FROM W-N-HH
005750         END-IF
005760     ELSE
005770         SUBTRACT 1 FROM W-N-MI
005780     END-IF
005790     .
005800 C440-99.
005810     EXIT.
005820
005830******************************************************************
005840* Tageswechsel vorwaerts, mit Monats-/Jahresuebertrag
005850******************************************************************
005860 C450-INC-DAY SECTION.
005870 C450-00.
005880     MOVE W-N-CCYY TO W-R-CCYY
005890     MOVE W-N-MM   TO W-R-MM
005900     PERFORM C410-IS-LEAP-YEAR
005910     MOVE K-TAGE (W-N-MM) TO C4-LEN
005920     IF  W-N-MM = 2 AND W-LEAP-JAHR
005930         ADD 1 TO C4-LEN
005940     END-IF
005950     ADD 1 TO W-N-DD
005960     IF  W-N-DD > C4-LEN
005970         MOVE 1 TO W-N-DD
005980         ADD 1 TO W-N-MM
005990         IF  W-N-MM > 12
006000             MOVE 1 TO W-N-MM
006010             ADD 1 TO W-N-CCYY
006020         END-IF
006030     END-IF
006040     .
006050 C450-99.
006060     EXIT.
006070
006080******************************************************************
006090* Tageswechsel rueckwaerts, mit Monats-/Jahresuebertrag
006100******************************************************************
006110 C460-DEC-DAY SECTION.
006120 C460-00.
006130     SUBTRACT 1 FROM W-N-DD
006140     IF  W-N-DD = ZERO
006150         SUBTRACT 1 FROM W-N-MM
006160         IF  W-N-MM = ZERO
006170             MOVE 12 TO W-N-MM
006180             SUBTRACT 1 FROM W-N-CCYY
006190         END-IF
006200         MOVE W-N-CCYY TO W-R-CCYY
006210         MOVE W-N-MM   TO W-R-MM
006220         PERFORM C410-IS-LEAP-YEAR
006230         MOVE K-TAGE (W-N-MM) TO C4-LEN
006240         IF  W-N-MM = 2 AND W-LEAP-JAHR
006250             ADD 1 TO C4-LEN
006260         END-IF
006270         MOVE C4-LEN TO W-N-DD
006280     END-IF
006290     .
006300 C460-99.
006310     EXIT.
006320
006330******************************************************************
006340* Korrigierten Zeitstempel im Ausgabeformat (14 Ziffern + Blank +
006350* +0000) aufbauen
006360******************************************************************
006370 C500-FORMAT-TIMESTAMP SECTION.
006380 C500-00.
006390     MOVE SPACES TO W-FORMATIERTE-ZEIT
006400     STRING W-NEUE-ZEIT-X    DELIMITED BY SIZE,
006410            " "              DELIMITED BY SIZE,
006420            K-AUSGABE-TZ     DELIMITED BY SIZE
006430       INTO W-FORMATIERTE-ZEIT
006440     .
006450 C500-99.
006460     EXIT.
006470
006480******************************************************************
006490* Einzelnen Sendeplansatz lesen
006500******************************************************************
006510 S100-READ-PROGRAMME SECTION.
006520 S100-00.
006530     READ EPG-PROGF
006540         AT END SET PROGF-EOF TO TRUE
006550     END-READ
006560     .
006570 S100-99.
006580     EXIT.
006590
006600******************************************************************
006610* START-TIME und STOP-TIME eines Satzes korrigieren, Zaehler
006620* fortschreiben
006630******************************************************************
006640 S200-ADJUST-RECORD SECTION.
006650 S200-00.
006660     PERFORM C200-RESOLVE-OFFSET
006670
006680     MOVE EPG-PR-START-TIME OF EPG-PROGRAMME-REC TO W-ROHZEIT
006690     PERFORM C300-PARSE-TIMESTAMP
006700     IF  ZEITSTEMPEL-OK
006710         PERFORM C400-ADD-OFFSET-SECONDS
006720         PERFORM C500-FORMAT-TIMESTAMP
006730         MOVE W-FORMATIERTE-ZEIT (1:14) TO
006740                          EPG-PR-START-TIME OF EPG-PROGRAMME-REC
006750         MOVE K-AUSGABE-TZ TO
006760                          EPG-PR-START-TZ OF EPG-PROGRAMME-REC
006770     ELSE
006780         ADD 1 TO EPG-ERRORS-COUNT
006790     END-IF
006800
006810     IF  EPG-PR-STOP-TIME OF EPG-PROGRAMME-REC NOT = SPACES
006820         MOVE EPG-PR-STOP-TIME OF EPG-PROGRAMME-REC TO W-ROHZEIT
006830         PERFORM C300-PARSE-TIMESTAMP
006840         IF  ZEITSTEMPEL-OK
006850             PERFORM C400-ADD-OFFSET-SECONDS
006860             PERFORM C500-FORMAT-TIMESTAMP
006870             MOVE W-FORMATIERTE-ZEIT (1:14) TO
006880                          EPG-PR-STOP-TIME OF EPG-PROGRAMME-REC
006890             MOVE K-AUSGABE-TZ TO
006900                          EPG-PR-STOP-TZ OF EPG-PROGRAMME-REC
006910         ELSE
006920             ADD 1 TO EPG-ERRORS-COUNT
006930         END-IF
006940     END-IF
006950
006960     ADD 1 TO EPG-PROGRAMMES-PROCESSED
006970     PERFORM S220-NOTE-CHANNEL
006980     .
006990 S200-99.
007000     EXIT.
007010
007020******************************************************************
007030* Kanal zur Distinctliste hinzufuegen, falls noch nicht gesehen
007040******************************************************************
007050 S220-NOTE-CHANNEL SECTION.
007060 S220-00.
007070     MOVE "N" TO W-GEFUNDEN-SCHALTER
007080     IF  KANAL-EINTR-ANZ > ZERO
007090         PERFORM S221-SEARCH-CHANNEL
007100                 VARYING EPG-KG-IX FROM 1 BY 1
007110                 UNTIL EPG-KG-IX > KANAL-EINTR-ANZ
007120     END-IF
007130     IF  W-GEFUNDEN-SCHALTER = "N"
007140         IF  KANAL-EINTR-ANZ < MAX-KANAL-EINTR
007150             ADD 1 TO KANAL-EINTR-ANZ
007160             SET  EPG-KG-IX TO KANAL-EINTR-ANZ
007170             MOVE EPG-PR-CHANNEL-ID OF EPG-PROGRAMME-REC
007180                               TO EPG-KG-EINTRAG (EPG-KG-IX)
007190             ADD 1 TO EPG-CHANNELS-PROCESSED
007200         END-IF
007210     END-IF
007220     .
007230 S220-99.
007240     EXIT.
007250
007260 S221-SEARCH-CHANNEL SECTION.
007270 S221-00.
007280     IF  EPG-KG-EINTRAG (EPG-KG-IX) =
007290                     EPG-PR-CHANNEL-ID OF EPG-PROGRAMME-REC
007300         MOVE "J" TO W-GEFUNDEN-SCHALTER
007310         SET  EPG-KG-IX TO KANAL-EINTR-ANZ
007320     END-IF
007330     .
007340 S221-99.
007350     EXIT.
007360
007370******************************************************************
007380* (ggf. korrigierten) Sendeplansatz schreiben
007390******************************************************************
007400 S210-WRITE-PROGRAMME SECTION.
007410 S210-00.
007420     MOVE EPG-PROGRAMME-REC TO EPG-PROGF-OUT-REC
007430     WRITE EPG-PROGF-OUT-REC
007440     .
007450 S210-99.
007460     EXIT.
007470
007480******************************************************************
007490* Statistik-Zusammenfassung schreiben: Kanaele, Sendungen, Fehler
007500******************************************************************
007510 U300-STATS-LINES SECTION.
007520 U300-00.
007530     MOVE SPACES TO EPG-STATS-LINE
007540     MOVE EPG-CHANNELS-PROCESSED TO D-NUM5
007550     STRING "CHANNELS PROCESSED : " DELIMITED BY SIZE,
007560            D-NUM5                  DELIMITED BY SIZE
007570       INTO EPG-STATS-LINE
007580     WRITE EPG-STATF-REC FROM EPG-STATS-LINE
007590
007600     MOVE SPACES TO EPG-STATS-LINE
007610     MOVE EPG-PROGRAMMES-PROCESSED TO D-NUM7
007620     STRING "PROGRAMMES PROCESSED: " DELIMITED BY SIZE,
007630            D-NUM7                   DELIMITED BY SIZE
007640       INTO EPG-STATS-LINE
007650     WRITE EPG-STATF-REC FROM EPG-STATS-LINE
007660
007670     MOVE SPACES TO EPG-STATS-LINE
007680     MOVE EPG-ERRORS-COUNT TO D-NUM5
007690     STRING "ERRORS              : " DELIMITED BY SIZE,
007700            D-NUM5                   DELIMITED BY SIZE
007710       INTO EPG-STATS-LINE
007720     WRITE EPG-STATF-REC FROM EPG-STATS-LINE
007730     .
007740 U300-99.
007750     EXIT.
007760
007770******************************************************************
007780* Ende Source-Programm EPGTIM0M
007790******************************************************************
