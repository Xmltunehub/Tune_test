000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. EPGREF0E.
000240 AUTHOR.     K. BRAUER.
000250 INSTALLATION. SSFNEW-RECHENZENTRUM.
000260 DATE-WRITTEN. 1993-11-09.
000270 DATE-COMPILED.
000280 SECURITY.   NUR FUER INTERNEN GEBRAUCH - SSFNEW-BETRIEB.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2010-02-23
000320* Letzte Version   :: C.01.02
000330* Kurzbeschreibung :: Kanal-Stammsatz-Auszug / Referenzliste
000340* Auftrag          :: SSFNEW-EPG
000350* Package          :: EPG
000360*
000370* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000380*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000390*----------------------------------------------------------------*
000400* Vers.  | Datum      | von | Kommentar                          *
000410*--------|------------|-----|------------------------------------*
000420* A.00.00| 1993-11-09 | kbr | Neuerstellung                      *
000430* B.00.00| 1994-02-21 | kbr | Sortierung nach ANZEIGENAME ergaenzt*
000440* B.01.00| 1996-08-14 | dh  | Praefix-Statistik (Top-10) ergaenzt*
000450* E.00.00| 1998-09-02 | dh  | JAHR-2000-Anpassung mitgezogen     *
000460* E.00.01| 1999-01-18 | dh  | Y2K-Nachtest bestanden, TR 99-0114 *
000470* C.00.02| 2009-10-02 | kl  | Meldungstexte vereinheitlicht      *
000475* C.01.00| 2010-01-15 | mh  | Praefix-Top10 zweistufig, Reserve- *
000476*        |            |     | Bytes in Tabellen ergaenzt         *
000477* C.01.01| 2010-02-22 | mh  | Detailzeile auf SEQ/ID/Name-Format *
000478*        |            |     | korrigiert, Praefix mit "_" am     *
000479*        |            |     | Anfang abgefangen (TR 10-0037)     *
000482* C.01.02| 2010-02-23 | mh  | SET auf Literal durch SET auf      *
000484*        |            |     | Bedingungsnamen ersetzt, TR 10-0039*
000486*----------------------------------------------------------------*
000490*
000500* Programmbeschreibung
000510* --------------------
000520* Einzelstehendes Auswertungsprogramm fuer den Kanal-Stammsatz
000530* des EPG-Systems.  Liest die Kanaldatei sequentiell, verwirft
000540* Saetze ohne CHANNEL-ID, setzt bei leerem DISPLAY-NAME die
000550* CHANNEL-ID als Anzeigename ein, sortiert die verbleibenden
000560* Kanaele aufsteigend nach kleingeschriebenem Anzeigenamen
000570* (Einfuegesortierung im Arbeitsspeicher, da die Kanalzahl klein
000580* bleibt) und schreibt eine durchnummerierte Referenzliste.
000590* Anschliessend wird je Kanal ein Praefix ermittelt (Text vor
000600* dem ersten Unterstrich, sonst die ersten drei Stellen der
000610* CHANNEL-ID) und die zehn haeufigsten Praefixe absteigend
000620* nach Trefferzahl an den Bericht angehaengt.
000630*
000640******************************************************************
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     SWITCH-15 IS ANZEIGE-VERSION
000700         ON STATUS IS SHOW-VERSION
000710     CLASS ALPHNUM IS "0123456789"
000720                      "abcdefghijklmnopqrstuvwxyz"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000740                      " .,;-_!$%/=*+".
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT EPG-CHANF       ASSIGN TO EPGCHANI
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS  IS FILE-STATUS.
000810     SELECT EPG-REFF        ASSIGN TO EPGREFO
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS  IS FILE-STATUS.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 FD  EPG-CHANF
000890     LABEL RECORD IS STANDARD.
000900     COPY EPGCHAN.
000910
000920 FD  EPG-REFF
000930     LABEL RECORD IS STANDARD.
000940 01  EPG-REFF-REC              PIC X(80).
000950
000960 WORKING-STORAGE SECTION.
000970*--------------------------------------------------------------------*
000980* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000990*--------------------------------------------------------------------*
001000 01          COMP-FELDER.
001010     05      C4-ANZ              PIC S9(04) COMP.
001020     05      C4-I1               PIC S9(04) COMP.
001030     05      C4-I2               PIC S9(04) COMP.
001040     05      C4-I3               PIC S9(04) COMP.
001050     05      C4-LEN              PIC S9(04) COMP.
001060     05      C4-PTR              PIC S9(04) COMP.
001070     05      C9-ANZ              PIC S9(09) COMP.
001080
001090*--------------------------------------------------------------------*
001100* Display-Felder: Praefix D
001110*--------------------------------------------------------------------*
001120 01          DISPLAY-FELDER.
001130     05      D-NUM4              PIC -9(04).
001140     05      D-NUM5              PIC  9(05).
001141     05      D-NUM3              PIC  9(03).                      C00101
001150
001160*--------------------------------------------------------------------*
001170* Felder mit konstantem Inhalt: Praefix K
001180*--------------------------------------------------------------------*
001190 01          KONSTANTE-FELDER.
001200     05      K-MODUL             PIC X(08) VALUE "EPGREF0E".
001201     05      K-MODUL-TEILE REDEFINES K-MODUL.                     C00100
001202         10  K-MODUL-KUERZEL     PIC X(06).                       C00100
001203         10  K-MODUL-TYP         PIC X(02).                       C00100
001210     05      K-UNTERSTRICH       PIC X     VALUE "_".
001220
001230*----------------------------------------------------------------*
001240* Conditional-Felder
001250*----------------------------------------------------------------*
001260 01          SCHALTER.
001270     05      FILE-STATUS         PIC X(02).
001280          88 FILE-OK                         VALUE "00".
001290          88 FILE-EOF                        VALUE "10".
001300          88 FILE-NOK                        VALUE "01" THRU "09"
001310                                                    "11" THRU "99".
001311     05      REC-STAT REDEFINES  FILE-STATUS  PIC X(02).          C00100
001320     05      PRG-STATUS          PIC 9       VALUE ZERO.
001330          88 PRG-OK                          VALUE ZERO.
001340          88 PRG-ABBRUCH                     VALUE 1.
001350     05      CHANF-SCHALTER      PIC X       VALUE "N".
001360          88 CHANF-EOF                       VALUE "J".
001370     05      VERTAUSCHT-SCHALTER PIC X       VALUE "N".
001380          88 VERTAUSCHT                      VALUE "J".
001390     05      GEFUNDEN-SCHALTER   PIC X       VALUE "N".
001400          88 PRAEFIX-GEFUNDEN                VALUE "J".
001410
001420*--------------------------------------------------------------------*
001430* weitere Arbeitsfelder
001440*--------------------------------------------------------------------*
001450 01          WORK-FELDER.
001460     05      W-SORT-KEY-1        PIC X(40).
001470     05      W-SORT-KEY-2        PIC X(40).
001480     05      W-TAUSCH-CHAN.
001490         10  W-TAUSCH-CHANNEL-ID      PIC X(20).
001500         10  W-TAUSCH-DISPLAY-NAME    PIC X(40).
001510         10  W-TAUSCH-SORT-KEY        PIC X(40).
001520     05      W-PREFIX            PIC X(20).
001530     05      ZEILE               PIC X(80) VALUE SPACES.
001540
001550 01          EPG-ZAEHLER.
001560     05      EPG-CHANNELS-READ         PIC 9(05) COMP.
001570     05      EPG-CHANNELS-KEPT         PIC 9(05) COMP.
001580
001581*--------------------------------------------------------------------*
001582* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001583*--------------------------------------------------------------------*
001584 01          TAL-TIME.                                            C00100
001585     05      TAL-JHJJMMTT.
001586      10     TAL-JHJJ            PIC S9(04) COMP.
001587      10     TAL-MM              PIC S9(04) COMP.
001588      10     TAL-TT              PIC S9(04) COMP.
001589     05      TAL-HHMI.
001590      10     TAL-HH              PIC S9(04) COMP.
001591      10     TAL-MI              PIC S9(04) COMP.
001592     05      TAL-SS              PIC S9(04) COMP.
001593     05      TAL-HS              PIC S9(04) COMP.
001594     05      TAL-MS              PIC S9(04) COMP.
001595
001596 01          TAL-TIME-D.                                          C00100
001597     05      TAL-JHJJMMTT.
001598        10   TAL-JHJJ            PIC  9(04).
001599        10   TAL-MM              PIC  9(02).
001600        10   TAL-TT              PIC  9(02).
001601     05      TAL-HHMI.
001602        10   TAL-HH              PIC  9(02).
001603        10   TAL-MI              PIC  9(02).
001604     05      TAL-SS              PIC  9(02).
001605     05      TAL-HS              PIC  9(02).
001606     05      TAL-MS              PIC  9(02).
001607 01          TAL-TIME-N REDEFINES TAL-TIME-D.                     C00100
001608     05      TAL-TIME-N16        PIC  9(16).
001609     05      TAL-TIME-REST       PIC  9(02).
001610
001620 EXTENDED-STORAGE SECTION.
001621*--------------------------------------------------------------------*
001622* Arbeitstabelle der eingelesenen/zu sortierenden Kanaele
001623*--------------------------------------------------------------------*
001630 01          MAX-KANAL-EINTR     PIC S9(04) COMP VALUE 2000.
001640 01          KANAL-EINTR-ANZ     PIC S9(04) COMP VALUE ZERO.
001650 01          EPG-CHANNEL-TABLE.
001660     05      EPG-CT-EINTRAG OCCURS 2000 TIMES
001670                            INDEXED BY EPG-CT-IX1
001680                                       EPG-CT-IX2.
001690         10  EPG-CT-CHANNEL-ID      PIC X(20).
001700         10  EPG-CT-DISPLAY-NAME    PIC X(40).
001710         10  EPG-CT-SORT-KEY        PIC X(40).
001711         10  FILLER                 PIC X(04).                    C00100
001720
001730*--------------------------------------------------------------------*
001740* Arbeitstabelle der Praefix-Haeufigkeiten
001750*--------------------------------------------------------------------*
001760 01          MAX-PREFIX-EINTR    PIC S9(04) COMP VALUE 500.
001770 01          PREFIX-EINTR-ANZ    PIC S9(04) COMP VALUE ZERO.
001780 01          EPG-PREFIX-TABLE.
001790     05      EPG-PT-EINTRAG OCCURS 500 TIMES
001800                            INDEXED BY EPG-PT-IX.
001810         10  EPG-PT-PREFIX       PIC X(20).
001820         10  EPG-PT-COUNT        PIC 9(07) COMP.
001821         10  FILLER              PIC X(04).                       C00100
001830
001840*--------------------------------------------------------------------*
001850* Merkfelder fuer die Top-10-Auswahl
001860*--------------------------------------------------------------------*
001870 01          MAX-TOP-EINTR       PIC S9(04) COMP VALUE 10.
001880 01          TOP-EINTR-ANZ       PIC S9(04) COMP VALUE ZERO.
001890 01          EPG-TOP-TABLE.
001900     05      EPG-TT-EINTRAG OCCURS 10 TIMES
001910                            INDEXED BY EPG-TT-IX.
001920         10  EPG-TT-PREFIX       PIC X(20).
001930         10  EPG-TT-COUNT        PIC 9(07) COMP.
001931         10  FILLER              PIC X(04).                       C00100
001940 01          W-BESTER-INDEX      PIC S9(04) COMP.
001950 01          W-BESTER-COUNT      PIC 9(07)  COMP.
001960 01          W-BENUTZT-SCHALTER.
001970     05      W-BENUTZT-FLAG OCCURS 500 TIMES
001980                            PIC X.
001990
002000 PROCEDURE DIVISION.
002010******************************************************************
002020* Steuerungs-Section
002030******************************************************************
002040 A100-STEUERUNG SECTION.
002050 A100-00.
002060     IF  SHOW-VERSION
002070         DISPLAY K-MODUL " Stand 2010-02-23 C.01.02"
002080         STOP RUN
002090     END-IF
002100
002110**  ---> Vorlauf: Dateien oeffnen
002120     PERFORM B000-VORLAUF
002130     IF  PRG-ABBRUCH
002140         CONTINUE
002150     ELSE
002160         PERFORM B100-VERARBEITUNG
002170     END-IF
002180
002190**  ---> Nachlauf: Dateien schliessen
002200     PERFORM B090-ENDE
002210     STOP RUN
002220     .
002230 A100-99.
002240     EXIT.
002250
002260******************************************************************
002270* Vorlauf
002280******************************************************************
002290 B000-VORLAUF SECTION.
002300 B000-00.
002310     PERFORM C000-INIT
002311     PERFORM U200-TIMESTAMP                                       C00100
002320
002330     OPEN INPUT EPG-CHANF
002340     IF FILE-NOK
002350        DISPLAY "FEHLER OEFFNEN EPG-CHANF: " FILE-STATUS
002360        SET PRG-ABBRUCH TO TRUE
002370        EXIT SECTION
002380     END-IF
002390     OPEN OUTPUT EPG-REFF
002400     IF FILE-NOK
002410        DISPLAY "FEHLER OEFFNEN EPG-REFF: " FILE-STATUS
002420        SET PRG-ABBRUCH TO TRUE
002430     END-IF
002440     .
002450 B000-99.
002460     EXIT.
002470
002480******************************************************************
002490* Ende
002500******************************************************************
002510 B090-ENDE SECTION.
002520 B090-00.
002530     IF PRG-ABBRUCH
002540        DISPLAY ">>> ABBRUCH !!! <<< aus >" K-MODUL "<"
002550     ELSE
002560        CLOSE EPG-CHANF
002570              EPG-REFF
002580        MOVE EPG-CHANNELS-KEPT TO D-NUM5
002590        DISPLAY "KANAELE IN REFERENZLISTE: " D-NUM5
002600     END-IF
002610     .
002620 B090-99.
002630     EXIT.
002640
002650******************************************************************
002660* Verarbeitung
002670******************************************************************
002680 B100-VERARBEITUNG SECTION.
002690 B100-00.
002700     PERFORM S100-LOAD-CHANNELS
002710     PERFORM S150-SORT-CHANNELS
002720     PERFORM S300-WRITE-REPORT
002730     PERFORM S200-BUILD-PREFIXES
002740     PERFORM S400-WRITE-TOP10
002750     .
002760 B100-99.
002770     EXIT.
002780
002790******************************************************************
002800* Initialisierung von Feldern und Strukturen
002810******************************************************************
002820 C000-INIT SECTION.
002830 C000-00.
002840     INITIALIZE SCHALTER
002850                EPG-ZAEHLER
002860                EPG-CHANNEL-TABLE
002870                EPG-PREFIX-TABLE
002880                EPG-TOP-TABLE
002890     MOVE ZERO TO KANAL-EINTR-ANZ
002900                  PREFIX-EINTR-ANZ
002910                  TOP-EINTR-ANZ
002920     .
002930 C000-99.
002940     EXIT.
002950
002960******************************************************************
002970* Einlesen Kanal-Stammsatz, leere CHANNEL-ID verwerfen, leeren
002980* Anzeigenamen durch CHANNEL-ID ersetzen, Sortierschluessel bauen
002990******************************************************************
003000 S100-LOAD-CHANNELS SECTION.
003010 S100-00.
003020     PERFORM S110-READ-CHANNEL
003030     PERFORM S120-LOAD-LOOP UNTIL CHANF-EOF
003040     .
003050 S100-99.
003060     EXIT.
003070
003080 S110-READ-CHANNEL SECTION.
003090 S110-00.
003100     READ EPG-CHANF
003110         AT END  SET CHANF-EOF TO TRUE
003120     END-READ
003130     .
003140 S110-99.
003150     EXIT.
003160
003170 S120-LOAD-LOOP SECTION.
003180 S120-00.
003190     ADD 1 TO EPG-CHANNELS-READ
003200     IF EPG-CH-CHANNEL-ID = SPACES
003210        CONTINUE
003220     ELSE
003230        IF KANAL-EINTR-ANZ < MAX-KANAL-EINTR
003240           ADD 1 TO KANAL-EINTR-ANZ
003250           SET EPG-CT-IX1 TO KANAL-EINTR-ANZ
003260           MOVE EPG-CH-CHANNEL-ID TO EPG-CT-CHANNEL-ID (EPG-CT-IX1)
003270           IF EPG-CH-DISPLAY-NAME = SPACES
003280              MOVE EPG-CH-CHANNEL-ID
003290                                  TO EPG-CT-DISPLAY-NAME (EPG-CT-IX1)
003300           ELSE
003310              MOVE EPG-CH-DISPLAY-NAME
003320                                  TO EPG-CT-DISPLAY-NAME (EPG-CT-IX1)
003330           END-IF
003340           MOVE EPG-CT-DISPLAY-NAME (EPG-CT-IX1)
003350                                  TO EPG-CT-SORT-KEY (EPG-CT-IX1)
003360           INSPECT EPG-CT-SORT-KEY (EPG-CT-IX1)
003370              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003380                      TO "abcdefghijklmnopqrstuvwxyz"
003390           ADD 1 TO EPG-CHANNELS-KEPT
003400        END-IF
003410     END-IF
003420     PERFORM S110-READ-CHANNEL
003430     .
003440 S120-99.
003450     EXIT.
003460
003470******************************************************************
003480* Einfuegesortierung aufsteigend nach EPG-CT-SORT-KEY (Bubble-
003490* Austausch, wie im Haus ueblich fuer kleine Arbeitstabellen)
003500******************************************************************
003510 S150-SORT-CHANNELS SECTION.
003520 S150-00.
003525     SET VERTAUSCHT TO TRUE                                     C00102
003540     PERFORM S160-SORT-PASS UNTIL NOT VERTAUSCHT                 C00102
003550     .
003560 S150-99.
003570     EXIT.
003580
003590 S160-SORT-PASS SECTION.
003600 S160-00.
003605     SET VERTAUSCHT TO FALSE                                    C00102
003620     PERFORM S170-SORT-COMPARE
003630         VARYING EPG-CT-IX1 FROM 1 BY 1
003640         UNTIL EPG-CT-IX1 > KANAL-EINTR-ANZ - 1
003650     .
003660 S160-99.
003670     EXIT.
003680
003690 S170-SORT-COMPARE SECTION.
003700 S170-00.
003710     SET EPG-CT-IX2 TO EPG-CT-IX1
003720     SET EPG-CT-IX2 UP BY 1
003730     IF EPG-CT-SORT-KEY (EPG-CT-IX1) > EPG-CT-SORT-KEY (EPG-CT-IX2)
003740        MOVE EPG-CT-EINTRAG (EPG-CT-IX1) TO W-TAUSCH-CHAN
003750        MOVE EPG-CT-EINTRAG (EPG-CT-IX2) TO EPG-CT-EINTRAG (EPG-CT-IX1)
003760        MOVE W-TAUSCH-CHAN               TO EPG-CT-EINTRAG (EPG-CT-IX2)
003765        SET VERTAUSCHT TO TRUE                                  C00102
003780     END-IF
003790     .
003800 S170-99.
003810     EXIT.
003820
003830******************************************************************
003840* Schreiben Referenzliste: Kopfzeile (Gesamtzahl), dann je Kanal
003850* eine durchnummerierte Zeile in sortierter Reihenfolge
003860******************************************************************
003870 S300-WRITE-REPORT SECTION.
003880 S300-00.
003890     MOVE SPACES TO ZEILE
003900     MOVE KANAL-EINTR-ANZ TO D-NUM5
003910     STRING "KANAL-REFERENZLISTE - GESAMT: " DELIMITED BY SIZE,
003920            D-NUM5                           DELIMITED BY SIZE
003930     INTO   ZEILE
003940     MOVE ZEILE TO EPG-REFF-REC
003950     WRITE EPG-REFF-REC
003960
003970     PERFORM S310-WRITE-DETAIL
003980         VARYING EPG-CT-IX1 FROM 1 BY 1
003990         UNTIL EPG-CT-IX1 > KANAL-EINTR-ANZ
004000     .
004010 S300-99.
004020     EXIT.
004030
004040 S310-WRITE-DETAIL SECTION.
004050 S310-00.
004060     MOVE SPACES TO ZEILE
004070     MOVE EPG-CT-IX1 TO D-NUM3
004080     STRING D-NUM3                                DELIMITED BY SIZE,C00101
004090            ". "                                  DELIMITED BY SIZE,C00101
004100            EPG-CT-CHANNEL-ID (EPG-CT-IX1)        DELIMITED BY SIZE,C00101
004110            " - "                                 DELIMITED BY SIZE,C00101
004120            EPG-CT-DISPLAY-NAME (EPG-CT-IX1)       DELIMITED BY SIZE
004130     INTO   ZEILE
004140     MOVE ZEILE TO EPG-REFF-REC
004150     WRITE EPG-REFF-REC
004160     .
004170 S310-99.
004180     EXIT.
004190
004200******************************************************************
004210* Ermitteln der Kanal-Praefixe und ihrer Haeufigkeit: Text vor
004220* dem ersten Unterstrich, sonst die ersten drei Stellen
004230******************************************************************
004240 S200-BUILD-PREFIXES SECTION.
004250 S200-00.
004260     PERFORM S210-BUILD-ONE-PREFIX
004270         VARYING EPG-CT-IX1 FROM 1 BY 1
004280         UNTIL EPG-CT-IX1 > KANAL-EINTR-ANZ
004290     .
004300 S200-99.
004310     EXIT.
004320
004330 S210-BUILD-ONE-PREFIX SECTION.
004340 S210-00.
004350     MOVE SPACES TO W-PREFIX
004360     SET C4-PTR TO ZERO
004370     INSPECT EPG-CT-CHANNEL-ID (EPG-CT-IX1)
004380        TALLYING C4-PTR FOR CHARACTERS BEFORE K-UNTERSTRICH
004390     IF C4-PTR > 0 AND C4-PTR < 20 AND                             C00101
004400        EPG-CT-CHANNEL-ID (EPG-CT-IX1) (C4-PTR + 1 : 1) =
004410                                                   K-UNTERSTRICH
004420        MOVE EPG-CT-CHANNEL-ID (EPG-CT-IX1) (1 : C4-PTR)
004430                                                   TO W-PREFIX
004440     ELSE
004450        MOVE EPG-CT-CHANNEL-ID (EPG-CT-IX1) (1 : 3) TO W-PREFIX
004460     END-IF
004470     PERFORM S220-NOTE-PREFIX
004480     .
004490 S210-99.
004500     EXIT.
004510
004520 S220-NOTE-PREFIX SECTION.
004530 S220-00.
004535     SET PRAEFIX-GEFUNDEN TO FALSE                              C00102
004550     PERFORM S221-SEARCH-PREFIX
004560         VARYING EPG-PT-IX FROM 1 BY 1
004570         UNTIL EPG-PT-IX > PREFIX-EINTR-ANZ
004580            OR PRAEFIX-GEFUNDEN
004590     IF PRAEFIX-GEFUNDEN
004600        CONTINUE
004610     ELSE
004620        IF PREFIX-EINTR-ANZ < MAX-PREFIX-EINTR
004630           ADD 1 TO PREFIX-EINTR-ANZ
004640           SET EPG-PT-IX TO PREFIX-EINTR-ANZ
004650           MOVE W-PREFIX TO EPG-PT-PREFIX (EPG-PT-IX)
004660           MOVE 1        TO EPG-PT-COUNT  (EPG-PT-IX)
004670        END-IF
004680     END-IF
004690     .
004700 S220-99.
004710     EXIT.
004720
004730 S221-SEARCH-PREFIX SECTION.
004740 S221-00.
004750     IF EPG-PT-PREFIX (EPG-PT-IX) = W-PREFIX
004760        ADD 1 TO EPG-PT-COUNT (EPG-PT-IX)
004770        SET PRAEFIX-GEFUNDEN TO TRUE
004780     END-IF
004790     .
004800 S221-99.
004810     EXIT.
004820
004830******************************************************************
004840* Auswahl der zehn haeufigsten Praefixe (absteigend) und Anhaengen
004850* an die Referenzliste
004860******************************************************************
004870 S400-WRITE-TOP10 SECTION.
004880 S400-00.
004890     MOVE SPACES TO ZEILE
004900     STRING "TOP-10 KANAL-PRAEFIXE" DELIMITED BY SIZE
004910     INTO   ZEILE
004920     MOVE ZEILE TO EPG-REFF-REC
004930     WRITE EPG-REFF-REC
004940
004950     MOVE SPACES TO W-BENUTZT-SCHALTER
004960     PERFORM S410-SELECT-BEST
004970         VARYING C4-I3 FROM 1 BY 1
004980         UNTIL C4-I3 > MAX-TOP-EINTR
004990            OR C4-I3 > PREFIX-EINTR-ANZ
004991
004992     PERFORM S430-WRITE-TOP-DETAIL
004993         VARYING EPG-TT-IX FROM 1 BY 1
004994         UNTIL EPG-TT-IX > TOP-EINTR-ANZ
005000     .
005010 S400-99.
005020     EXIT.
005030
005040 S410-SELECT-BEST SECTION.
005050 S410-00.
005060     MOVE ZERO  TO W-BESTER-INDEX
005070     MOVE ZERO  TO W-BESTER-COUNT
005080     PERFORM S420-FIND-MAX
005090         VARYING EPG-PT-IX FROM 1 BY 1
005100         UNTIL EPG-PT-IX > PREFIX-EINTR-ANZ
005110     IF W-BESTER-INDEX > ZERO
005120        MOVE "J" TO W-BENUTZT-FLAG (W-BESTER-INDEX)
005121        ADD 1 TO TOP-EINTR-ANZ
005122        SET EPG-TT-IX TO TOP-EINTR-ANZ
005123        MOVE EPG-PT-PREFIX (W-BESTER-INDEX) TO EPG-TT-PREFIX (EPG-TT-IX)
005124        MOVE EPG-PT-COUNT  (W-BESTER-INDEX) TO EPG-TT-COUNT  (EPG-TT-IX)
005210     END-IF
005220     .
005230 S410-99.
005240     EXIT.
005241
005242 S430-WRITE-TOP-DETAIL SECTION.                                   C00100
005243 S430-00.                                                         C00100
005244     MOVE SPACES TO ZEILE                                         C00100
005245     MOVE EPG-TT-COUNT (EPG-TT-IX) TO D-NUM5                      C00100
005246     STRING EPG-TT-PREFIX (EPG-TT-IX)       DELIMITED BY SPACE,   C00100
005247            ": "                            DELIMITED BY SIZE,    C00100
005248            D-NUM5                          DELIMITED BY SIZE     C00100
005249     INTO   ZEILE                                                 C00100
005250     MOVE ZEILE TO EPG-REFF-REC                                   C00100
005251     WRITE EPG-REFF-REC                                           C00100
005252     .                                                            C00100
005253 S430-99.
005254     EXIT.
005255
005260 S420-FIND-MAX SECTION.
005270 S420-00.
005280     IF W-BENUTZT-FLAG (EPG-PT-IX) NOT = "J"
005290        IF EPG-PT-COUNT (EPG-PT-IX) > W-BESTER-COUNT
005300           MOVE EPG-PT-COUNT (EPG-PT-IX) TO W-BESTER-COUNT
005310           SET  W-BESTER-INDEX TO EPG-PT-IX
005320        END-IF
005330     END-IF
005340     .
005350 S420-99.
005360     EXIT.
005370
005371******************************************************************
005372* TIMESTAMP erstellen
005373******************************************************************
005374 U200-TIMESTAMP SECTION.                                          C00100
005375 U200-00.                                                         C00100
005376     ENTER TAL "TIME" USING TAL-TIME                              C00100
005377     MOVE CORR TAL-TIME TO TAL-TIME-D                             C00100
005378     .                                                            C00100
005379 U200-99.
005380     EXIT.
005381
005382******************************************************************
005390* Ende Source-Programm EPGREF0E
005400******************************************************************
