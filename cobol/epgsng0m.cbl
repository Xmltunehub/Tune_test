000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID. EPGSNG0M.
000240 AUTHOR.     J. WEISS.
000250 INSTALLATION. SSFNEW-RECHENZENTRUM.
000260 DATE-WRITTEN. 1989-05-03.
000270 DATE-COMPILED.
000280 SECURITY.   NUR FUER INTERNEN GEBRAUCH - SSFNEW-BETRIEB.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2010-02-22
000320* Letzte Version   :: D.00.04
000330* Kurzbeschreibung :: EPG-Zeitkorrektur fuer genau einen Kanal
000340* Auftrag          :: SSFNEW-EPG
000350* Package          :: EPG
000360*
000370* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000380*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000390*----------------------------------------------------------------*
000400* Vers.  | Datum      | von | Kommentar                          *
000410*--------|------------|-----|------------------------------------*
000420* A.00.00| 1989-05-03 | jw  | Neuerstellung, abgeleitet aus       *
000430*        |            |     | EPGTIM0M fuer Einzelkanal-Testlauf *
000440* B.00.00| 1991-09-17 | kbr | Warnung bei Null-Treffer ergaenzt  *
000450* C.01.00| 1996-08-14 | dh  | Statistikzeile Kanal-Offset ergaenzt*
000460* E.00.00| 1998-09-02 | dh  | JAHR-2000-Anpassung mitgezogen     *
000470* E.00.01| 1999-01-18 | dh  | Y2K-Nachtest bestanden, TR 99-0114 *
000480* D.00.02| 2008-02-11 | kl  | Meldungstexte vereinheitlicht      *
000485* D.00.03| 2009-03-09 | mh  | Fehler Startzeit-Abbruch korrigiert*
000487* D.00.04| 2010-02-22 | mh  | Schaltjahrtest (SET auf Literal)   *
000488*        |            |     | und Minuten-Ausleihe bei negativem *
000489*        |            |     | Offset korrigiert (TR 10-0041)     *
000490*----------------------------------------------------------------*
000500*
000510* Programmbeschreibung
000520* --------------------
000530* Engine-Modul fuer die EPG-Zeitkorrektur eines EINZELNEN Kanals.
000540* Liest wie EPGTIM0M die Offset-Konfiguration ein, liest jedoch
000550* den Sendeplan und korrigiert NUR die Saetze, deren CHANNEL-ID
000560* (exakt, gross-/kleinschreibungsabhaengig) der angeforderten
000570* Kanalkennung entspricht.  Alle anderen Saetze werden ignoriert
000580* und nicht in die Ausgabedatei geschrieben.  Findet sich kein
000590* passender Satz, ist dies KEIN Fehlerfall, sondern wird als
000600* Warnung gemeldet; die Laufzahlen bleiben dann auf Null.
000610*
000620* Eigenstaendiges Modul - keine gemeinsame Unterroutine mit
000630* EPGTIM0M, wie im Haus ueblich bei Treiber/Modul-Paaren, die
000640* fachlich verwandt, aber operativ getrennt gefahren werden.
000650*
000660******************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SPECIAL-NAMES.
000710     SWITCH-15 IS ANZEIGE-VERSION
000720         ON STATUS IS SHOW-VERSION
000730     CLASS ALPHNUM IS "0123456789"
000740                      "abcdefghijklmnopqrstuvwxyz"
000750                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000760                      " .,;-_!$%/=*+".
000770
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT EPG-OFFF        ASSIGN TO EPGOFFC
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS  IS FILE-STATUS.
000830     SELECT EPG-PROGF       ASSIGN TO EPGPLANI
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS  IS FILE-STATUS.
000860     SELECT EPG-PROGF-OUT   ASSIGN TO EPGPLANS
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS  IS FILE-STATUS.
000890     SELECT EPG-STATF       ASSIGN TO EPGSTAT2
000900         ORGANIZATION IS SEQUENTIAL
000910         FILE STATUS  IS FILE-STATUS.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950
000960 FD  EPG-OFFF
000970     LABEL RECORD IS STANDARD.
000980     COPY EPGOFFS.
000990
001000 FD  EPG-PROGF
001010     LABEL RECORD IS STANDARD.
001020     COPY EPGPROG.
001030
001040 FD  EPG-PROGF-OUT
001050     LABEL RECORD IS STANDARD.
001060 01  EPG-PROGF-OUT-REC        PIC X(98).
001070
001080 FD  EPG-STATF
001090     LABEL RECORD IS STANDARD.
001100 01  EPG-STATF-REC            PIC X(80).
001110
001120 WORKING-STORAGE SECTION.
001130*--------------------------------------------------------------------*
001140* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001150*--------------------------------------------------------------------*
001160 01          COMP-FELDER.
001170     05      C4-ANZ              PIC S9(04) COMP.
001180     05      C4-I1               PIC S9(04) COMP.
001190     05      C4-I2               PIC S9(04) COMP.
001200     05      C4-LEN              PIC S9(04) COMP.
001210     05      C9-ANZ              PIC S9(09) COMP.
001211     05      C9-TOTAL-SEK        PIC S9(09) COMP.                 D00003
001220     05      C9-OFFSET-WERT      PIC S9(09) COMP.
001230     05      C18-JULTAG          PIC S9(18) COMP.
001240
001250*--------------------------------------------------------------------*
001260* Display-Felder: Praefix D
001270*--------------------------------------------------------------------*
001280 01          DISPLAY-FELDER.
001290     05      D-NUM4              PIC -9(04).
001300     05      D-NUM5              PIC  9(05).
001310     05      D-NUM7              PIC  9(07).
001320
001330*--------------------------------------------------------------------*
001340* Felder mit konstantem Inhalt: Praefix K
001350*--------------------------------------------------------------------*
001360 01          KONSTANTE-FELDER.
001370     05      K-MODUL             PIC X(08) VALUE "EPGSNG0M".
001380     05      K-DEFAULT-OFFSET    PIC S9(06) VALUE +30.
001390     05      K-DEFAULT-KEY       PIC X(20) VALUE "*DEFAULT*".
001400     05      K-AUSGABE-TZ        PIC X(05) VALUE "+0000".
001410     05      K-TAGE-IM-MONAT.
001420         10  PIC 9(02) VALUE 31.
001430         10  PIC 9(02) VALUE 28.
001440         10  PIC 9(02) VALUE 31.
001450         10  PIC 9(02) VALUE 30.
001460         10  PIC 9(02) VALUE 31.
001470         10  PIC 9(02) VALUE 30.
001480         10  PIC 9(02) VALUE 31.
001490         10  PIC 9(02) VALUE 31.
001500         10  PIC 9(02) VALUE 30.
001510         10  PIC 9(02) VALUE 31.
001520         10  PIC 9(02) VALUE 30.
001530         10  PIC 9(02) VALUE 31.
001540     05  K-TAGE-TAB REDEFINES K-TAGE-IM-MONAT
001550                             PIC 9(02) OCCURS 12 TIMES.
001560
001570*----------------------------------------------------------------*
001580* Conditional-Felder
001590*----------------------------------------------------------------*
001600 01          SCHALTER.
001610     05      FILE-STATUS         PIC X(02).
001620          88 FILE-OK                         VALUE "00".
001630          88 FILE-EOF                         VALUE "10".
001640          88 FILE-NOK                         VALUE "01" THRU "09"
001650                                                    "11" THRU "99".
001660     05      PRG-STATUS          PIC 9       VALUE ZERO.
001670          88 PRG-OK                          VALUE ZERO.
001680          88 PRG-ABBRUCH                     VALUE 1.
001690     05      PROGF-SCHALTER      PIC X       VALUE "N".
001700          88 PROGF-EOF                       VALUE "J".
001710     05      OFFF-SCHALTER       PIC X       VALUE "N".
001720          88 OFFF-EOF                        VALUE "J".
001730     05      ZEITSTEMPEL-GUELTIG PIC X       VALUE "J".
001740          88 ZEITSTEMPEL-OK                  VALUE "J".
001750          88 ZEITSTEMPEL-NOK                 VALUE "N".
001760
001770*--------------------------------------------------------------------*
001780* weitere Arbeitsfelder
001790*--------------------------------------------------------------------*
001800 01          WORK-FELDER.
001810     05      W-OFFSET-WERT       PIC S9(06) COMP.
001820     05      W-ROHZEIT           PIC X(14).
001830     05      W-ROHZEIT-ZERLEGT REDEFINES W-ROHZEIT.
001840         10  W-R-CCYY            PIC 9(04).
001850         10  W-R-MM              PIC 9(02).
001860         10  W-R-DD              PIC 9(02).
001870         10  W-R-HH              PIC 9(02).
001880         10  W-R-MI              PIC 9(02).
001890         10  W-R-SS              PIC 9(02).
001900     05      W-NEUE-ZEIT.
001910         10  W-N-CCYY            PIC 9(04).
001920         10  W-N-MM              PIC 9(02).
001930         10  W-N-DD              PIC 9(02).
001940         10  W-N-HH              PIC 9(02).
001950         10  W-N-MI              PIC 9(02).
001960         10  W-N-SS              PIC 9(02).
001970     05      W-NEUE-ZEIT-X REDEFINES W-NEUE-ZEIT
001980                             PIC X(14).
001990     05      W-FORMATIERTE-ZEIT  PIC X(20).
002000     05      W-LEAP-SCHALTER     PIC X       VALUE "N".
002010         88  W-LEAP-JAHR                     VALUE "J".
002020     05      W-GEFUNDEN-SCHALTER PIC X       VALUE "N".
002030         88  W-GEFUNDEN                      VALUE "J".
002040
002050 01          EPG-STATS-LINE      PIC X(80).
002060
002070 01          EPG-ZAEHLER.
002080     05      EPG-CHANNELS-PROCESSED    PIC 9(05) COMP.
002090     05      EPG-PROGRAMMES-PROCESSED  PIC 9(07) COMP.
002100     05      EPG-ERRORS-COUNT          PIC 9(05) COMP.
002110     05      EPG-DEFAULT-OFFSET        PIC S9(06) COMP.
002120     05      EPG-APPLIED-OFFSET        PIC S9(06) COMP.
002130
002140 EXTENDED-STORAGE SECTION.
002150 01          MAX-OFFSET-EINTR    PIC S9(04) COMP VALUE 2000.
002160 01          OFFSET-EINTR-ANZ    PIC S9(04) COMP VALUE ZERO.
002170 01          EPG-OFFSET-TABLE.
002180     05      EPG-OT-EINTRAG OCCURS 2000 TIMES
002190                            INDEXED BY EPG-OT-IX.
002200         10  EPG-OT-CHANNEL-ID   PIC X(20).
002210         10  EPG-OT-OFFSET-SECS  PIC S9(06) COMP.                 D00003
002211         10  FILLER              PIC X(04).                       D00003
002220
002230 LINKAGE SECTION.
002240*-->    Uebergabe aus Treiber EPGSDR0O
002250 01     LINK-REC.
002260     05  LINK-HDR.
002270         10 LINK-REQ-CHANNEL          PIC X(20).
002280         10 LINK-RC                   PIC S9(04) COMP.
002290     05  LINK-DATA.
002300         10 LINK-CHANNELS-PROCESSED   PIC 9(05).
002310         10 LINK-PROGRAMMES-PROCESSED PIC 9(07).
002320         10 LINK-ERRORS-COUNT         PIC 9(05).
002325         10 LINK-APPLIED-OFFSET       PIC S9(06).                 D00003
002328         10 FILLER                    PIC X(04).                  D00003
002340
002350 PROCEDURE DIVISION USING LINK-REC.
002360******************************************************************
002370* Steuerungs-Section
002380******************************************************************
002390 A100-STEUERUNG SECTION.
002400 A100-00.
002410     IF  SHOW-VERSION
002420         DISPLAY K-MODUL " Stand 2010-02-22 D.00.04"
002430         STOP RUN
002440     END-IF
002450
002460     MOVE ZERO TO LINK-RC
002470     PERFORM B000-VORLAUF
002480     IF PRG-ABBRUCH
002490        MOVE 9999 TO LINK-RC
002500     ELSE
002510        PERFORM B100-VERARBEITUNG
002520        PERFORM B090-ENDE
002530     END-IF
002540     EXIT PROGRAM
002550     .
002560 A100-99.
002570     EXIT.
002580
002590******************************************************************
002600* Vorlauf:  Offset-Konfiguration einlesen, Dateien oeffnen
002610******************************************************************
002620 B000-VORLAUF SECTION.
002630 B000-00.
002640     PERFORM C000-INIT
002650
002660     OPEN INPUT EPG-OFFF
002670     IF FILE-NOK
002680        DISPLAY "FEHLER OEFFNEN EPG-OFFF: " FILE-STATUS
002690        SET PRG-ABBRUCH TO TRUE
002700        EXIT SECTION
002710     END-IF
002720     PERFORM C010-LOAD-OFFSETS
002730     CLOSE EPG-OFFF
002740
002750     OPEN INPUT  EPG-PROGF
002760     IF FILE-NOK
002770        DISPLAY "FEHLER OEFFNEN EPG-PROGF: " FILE-STATUS
002780        SET PRG-ABBRUCH TO TRUE
002790        EXIT SECTION
002800     END-IF
002810     OPEN OUTPUT EPG-PROGF-OUT
002820     IF FILE-NOK
002830        DISPLAY "FEHLER OEFFNEN EPG-PROGF-OUT: " FILE-STATUS
002840        SET PRG-ABBRUCH TO TRUE
002850        EXIT SECTION
002860     END-IF
002870     OPEN OUTPUT EPG-STATF
002880     IF FILE-NOK
002890        DISPLAY "FEHLER OEFFNEN EPG-STATF: " FILE-STATUS
002900        SET PRG-ABBRUCH TO TRUE
002910     END-IF
002920     .
002930 B000-99.
002940     EXIT.
002950
002960******************************************************************
002970* Verarbeitung:  Sendeplan lesen, NUR den angeforderten Kanal
002980*                korrigieren, Rest ignorieren
002990******************************************************************
003000 B100-VERARBEITUNG SECTION.
003010 B100-00.
003020     PERFORM S100-READ-PROGRAMME
003030     PERFORM S150-PROCESS-LOOP UNTIL PROGF-EOF
003040     .
003050 B100-99.
003060     EXIT.
003070
003080 S150-PROCESS-LOOP SECTION.
003090 S150-00.
003100     IF EPG-PR-CHANNEL-ID = LINK-REQ-CHANNEL
003110        PERFORM S200-ADJUST-RECORD
003120     ELSE
003130        CONTINUE
003140     END-IF
003150     PERFORM S100-READ-PROGRAMME
003160     .
003170 S150-99.
003180     EXIT.
003190
003200******************************************************************
003210* Ende:  Statistik schreiben (mit Kanal-Sonderzeile), Dateien zu
003220******************************************************************
003230 B090-ENDE SECTION.
003240 B090-00.
003250     IF EPG-PROGRAMMES-PROCESSED = ZERO
003260        DISPLAY "WARNUNG: KEIN SATZ FUER KANAL >" LINK-REQ-CHANNEL
003270                "< GEFUNDEN"
003280     END-IF
003290     PERFORM U300-STATS-LINES
003300     CLOSE EPG-PROGF
003310          EPG-PROGF-OUT
003320          EPG-STATF
003330
003340     MOVE EPG-CHANNELS-PROCESSED   TO LINK-CHANNELS-PROCESSED
003350     MOVE EPG-PROGRAMMES-PROCESSED TO LINK-PROGRAMMES-PROCESSED
003360     MOVE EPG-ERRORS-COUNT         TO LINK-ERRORS-COUNT
003370     MOVE EPG-APPLIED-OFFSET       TO LINK-APPLIED-OFFSET
003380     .
003390 B090-99.
003400     EXIT.
003410
003420******************************************************************
003430* Initialisierung von Feldern und Strukturen
003440******************************************************************
003450 C000-INIT SECTION.
003460 C000-00.
003470     INITIALIZE SCHALTER
003480                EPG-ZAEHLER
003490                EPG-OFFSET-TABLE
003500     MOVE ZERO TO OFFSET-EINTR-ANZ
003510     MOVE K-DEFAULT-OFFSET TO EPG-DEFAULT-OFFSET
003520                              EPG-APPLIED-OFFSET
003530     .
003540 C000-99.
003550     EXIT.
003560
003570******************************************************************
003580* Einlesen der Offset-Konfigurationsdatei in die Tabelle
003590******************************************************************
003600 C010-LOAD-OFFSETS SECTION.
003610 C010-00.
003620     PERFORM C011-READ-OFFSET
003630     PERFORM C012-LOAD-LOOP UNTIL OFFF-EOF
003640     .
003650 C010-99.
003660     EXIT.
003670
003680 C011-READ-OFFSET SECTION.
003690 C011-00.
003700     READ EPG-OFFF
003710         AT END  SET OFFF-EOF TO TRUE
003720     END-READ
003730     .
003740 C011-99.
003750     EXIT.
003760
003770 C012-LOAD-LOOP SECTION.
003780 C012-00.
003790     IF EPG-OF-IS-DEFAULT
003800        MOVE EPG-OF-OFFSET-SECS TO EPG-DEFAULT-OFFSET
003810     ELSE
003820        IF OFFSET-EINTR-ANZ < MAX-OFFSET-EINTR
003830           ADD 1 TO OFFSET-EINTR-ANZ
003840           SET EPG-OT-IX TO OFFSET-EINTR-ANZ
003850           MOVE EPG-OF-CHANNEL-ID  TO EPG-OT-CHANNEL-ID (EPG-OT-IX)
003860           MOVE EPG-OF-OFFSET-SECS TO EPG-OT-OFFSET-SECS (EPG-OT-IX)
003870        END-IF
003880     END-IF
003890     PERFORM C011-READ-OFFSET
003900     .
003910 C012-99.
003920     EXIT.
003930
003940******************************************************************
003950* Ermitteln des fuer einen Kanal gueltigen Offsets
003960******************************************************************
003970 C200-RESOLVE-OFFSET SECTION.
003980 C200-00.
003985     MOVE "N" TO W-GEFUNDEN-SCHALTER                            D00004
004000     MOVE EPG-DEFAULT-OFFSET TO W-OFFSET-WERT
004010     PERFORM C210-SEARCH-OFFSET
004020         VARYING EPG-OT-IX FROM 1 BY 1
004030         UNTIL EPG-OT-IX > OFFSET-EINTR-ANZ
004040            OR W-GEFUNDEN
004050     .
004060 C200-99.
004070     EXIT.
004080
004090 C210-SEARCH-OFFSET SECTION.
004100 C210-00.
004110     IF EPG-OT-CHANNEL-ID (EPG-OT-IX) = EPG-PR-CHANNEL-ID
004120        MOVE EPG-OT-OFFSET-SECS (EPG-OT-IX) TO W-OFFSET-WERT
004125        MOVE "J" TO W-GEFUNDEN-SCHALTER                         D00004
004140     END-IF
004150     .
004160 C210-99.
004170     EXIT.
004180
004190******************************************************************
004200* Pruefen und Zerlegen eines 14-stelligen Zeitstempels
004210******************************************************************
004220 C300-PARSE-TIMESTAMP SECTION.
004230 C300-00.
004240     SET ZEITSTEMPEL-OK TO TRUE
004250     IF W-ROHZEIT NOT NUMERIC
004260        SET ZEITSTEMPEL-NOK TO TRUE
004270        EXIT SECTION
004280     END-IF
004290     IF W-R-MM < 1 OR W-R-MM > 12
004300        SET ZEITSTEMPEL-NOK TO TRUE
004310        EXIT SECTION
004320     END-IF
004330     IF W-R-HH > 23 OR W-R-MI > 59 OR W-R-SS > 59
004340        SET ZEITSTEMPEL-NOK TO TRUE
004350        EXIT SECTION
004360     END-IF
004370     PERFORM C410-IS-LEAP-YEAR
004380     IF W-R-MM = 2 AND W-LEAP-JAHR
004390        IF W-R-DD < 1 OR W-R-DD > 29
004400           SET ZEITSTEMPEL-NOK TO TRUE
004410        END-IF
004420     ELSE
004430        IF W-R-DD < 1 OR W-R-DD > K-TAGE-TAB (W-R-MM)
004440           SET ZEITSTEMPEL-NOK TO TRUE
004450        END-IF
004460     END-IF
004470     .
004480 C300-99.
004490     EXIT.
004500
004510******************************************************************
004520* Schaltjahr-Test:  durch 4 teilbar, durch 100 nicht, ausser auch
004530*                   durch 400 teilbar
004540******************************************************************
004550 C410-IS-LEAP-YEAR SECTION.
004560 C410-00.
004565     SET W-LEAP-JAHR TO FALSE                                   D00004
004570     MOVE W-R-CCYY TO C9-ANZ                                    D00004
004575     DIVIDE C9-ANZ BY 4   GIVING C4-I1 REMAINDER C4-I2           D00004
004590     IF C4-I2 = ZERO
004595        SET W-LEAP-JAHR TO TRUE                                 D00004
004600        DIVIDE C9-ANZ BY 100 GIVING C4-I1 REMAINDER C4-I2        D00004
004610        IF C4-I2 = ZERO                                         D00004
004615           SET W-LEAP-JAHR TO FALSE                             D00004
004640           DIVIDE C9-ANZ BY 400 GIVING C4-I1 REMAINDER C4-I2     D00004
004650           IF C4-I2 = ZERO
004660              SET W-LEAP-JAHR TO TRUE                           D00004
004670           END-IF
004680        END-IF
004690     END-IF
004700     .
004710 C410-99.
004720     EXIT.
004730
004740******************************************************************
004750* Offset in Sekunden auf den zerlegten Zeitstempel anwenden
004760* mit vollstaendigem Uebertrag/Ausleihen ueber alle Kalenderstufen
004770******************************************************************
004780 C400-ADD-OFFSET-SECONDS SECTION.
004790 C400-00.
004800     MOVE W-ROHZEIT-ZERLEGT TO W-NEUE-ZEIT
004810     COMPUTE C9-TOTAL-SEK = W-N-SS + W-OFFSET-WERT
004820     PERFORM C420-CARRY-UNIT UNTIL C9-TOTAL-SEK >= ZERO
004825                                AND C9-TOTAL-SEK <= 59
004830     MOVE C9-TOTAL-SEK TO W-N-SS
004840     .
004850 C400-99.
004860     EXIT.
004870
004880 C420-CARRY-UNIT SECTION.
004890 C420-00.
004900     IF  C9-TOTAL-SEK > 59
004910         SUBTRACT 60 FROM C9-TOTAL-SEK
004920         PERFORM C430-INC-MINUTE
004930     ELSE
004940         IF  C9-TOTAL-SEK < ZERO
004950             ADD 60 TO C9-TOTAL-SEK
004960             PERFORM C440-DEC-MINUTE
004970         END-IF
004980     END-IF
004990     .
005000 C420-99.
005010     EXIT.
005020
005030 C430-INC-MINUTE SECTION.
005040 C430-00.
005050     ADD 1 TO W-N-MI
005060     IF W-N-MI > 59
005070        MOVE ZERO TO W-N-MI
005080        ADD 1 TO W-N-HH
005090        IF W-N-HH > 23
005100           MOVE ZERO TO W-N-HH
005110           PERFORM C450-INC-DAY
005120        END-IF
005130     END-IF
005140     .
005150 C430-99.
005160     EXIT.
005170
005180 C440-DEC-MINUTE SECTION.
005190 C440-00.
005195     IF  W-N-MI = ZERO                                          D00004
005200        MOVE 59 TO W-N-MI
005205        IF  W-N-HH = ZERO                                       D00004
005250           MOVE 23 TO W-N-HH
005260           PERFORM C460-DEC-DAY
005265        ELSE                                                    D00004
005270           SUBTRACT 1 FROM W-N-HH                                D00004
005280        END-IF
005285     ELSE                                                       D00004
005287        SUBTRACT 1 FROM W-N-MI                                  D00004
005290     END-IF
005295     .
005300 C440-99.
005310     EXIT.
005320
005330 C450-INC-DAY SECTION.
005340 C450-00.
005350     ADD 1 TO W-N-DD
005360     MOVE W-N-CCYY TO W-R-CCYY
005370     PERFORM C410-IS-LEAP-YEAR
005380     IF W-N-MM = 2 AND W-LEAP-JAHR
005390        IF W-N-DD > 29
005400           MOVE 1 TO W-N-DD
005410           ADD 1 TO W-N-MM
005420        END-IF
005430     ELSE
005440        IF W-N-DD > K-TAGE-TAB (W-N-MM)
005450           MOVE 1 TO W-N-DD
005460           ADD 1 TO W-N-MM
005470        END-IF
005480     END-IF
005490     IF W-N-MM > 12
005500        MOVE 1 TO W-N-MM
005510        ADD 1 TO W-N-CCYY
005520     END-IF
005530     .
005540 C450-99.
005550     EXIT.
005560
005570 C460-DEC-DAY SECTION.
005580 C460-00.
005590     SUBTRACT 1 FROM W-N-DD
005600     IF W-N-DD < 1
005610        SUBTRACT 1 FROM W-N-MM
005620        IF W-N-MM < 1
005630           MOVE 12 TO W-N-MM
005640           SUBTRACT 1 FROM W-N-CCYY
005650        END-IF
005660        MOVE W-N-CCYY TO W-R-CCYY
005670        PERFORM C410-IS-LEAP-YEAR
005680        IF W-N-MM = 2 AND W-LEAP-JAHR
005690           MOVE 29 TO W-N-DD
005700        ELSE
005710           MOVE K-TAGE-TAB (W-N-MM) TO W-N-DD
005720        END-IF
005730     END-IF
005740     .
005750 C460-99.
005760     EXIT.
005770
005780******************************************************************
005790* Formatieren des korrigierten Zeitstempels mit fester Zeitzone
005800******************************************************************
005810 C500-FORMAT-TIMESTAMP SECTION.
005820 C500-00.
005830     STRING W-NEUE-ZEIT-X  DELIMITED BY SIZE,
005840            " "            DELIMITED BY SIZE,
005850            K-AUSGABE-TZ   DELIMITED BY SIZE
005860     INTO   W-FORMATIERTE-ZEIT
005870     .
005880 C500-99.
005890     EXIT.
005900
005910******************************************************************
005920* Lesen naechster Sendungsdatensatz
005930******************************************************************
005940 S100-READ-PROGRAMME SECTION.
005950 S100-00.
005960     READ EPG-PROGF
005970         AT END  SET PROGF-EOF TO TRUE
005980     END-READ
005990     .
006000 S100-99.
006010     EXIT.
006020
006030******************************************************************
006040* Einen Satz des angeforderten Kanals korrigieren und schreiben
006050******************************************************************
006060 S200-ADJUST-RECORD SECTION.
006070 S200-00.
006080     PERFORM C200-RESOLVE-OFFSET
006090     MOVE W-OFFSET-WERT TO EPG-APPLIED-OFFSET
006100
006110     MOVE EPG-PR-START-TIME TO W-ROHZEIT
006120     PERFORM C300-PARSE-TIMESTAMP
006130     IF ZEITSTEMPEL-OK                                            D00003
006140        PERFORM C400-ADD-OFFSET-SECONDS                           D00003
006150        PERFORM C500-FORMAT-TIMESTAMP                             D00003
006160        MOVE W-FORMATIERTE-ZEIT (1:14) TO EPG-PR-START-TIME       D00003
006170        MOVE K-AUSGABE-TZ              TO EPG-PR-START-TZ         D00003
006180     ELSE                                                         D00003
006190        ADD 1 TO EPG-ERRORS-COUNT                                 D00003
006200     END-IF                                                       D00003
006210
006220     IF EPG-PR-STOP-TIME = SPACES
006230        CONTINUE
006240     ELSE
006250        MOVE EPG-PR-STOP-TIME TO W-ROHZEIT
006260        PERFORM C300-PARSE-TIMESTAMP
006270        IF ZEITSTEMPEL-OK
006280           PERFORM C400-ADD-OFFSET-SECONDS
006290           PERFORM C500-FORMAT-TIMESTAMP
006300           MOVE W-FORMATIERTE-ZEIT (1:14) TO EPG-PR-STOP-TIME
006310           MOVE K-AUSGABE-TZ              TO EPG-PR-STOP-TZ
006320        ELSE
006330           ADD 1 TO EPG-ERRORS-COUNT
006340        END-IF
006350     END-IF
006360
006370     ADD 1 TO EPG-PROGRAMMES-PROCESSED
006380     MOVE 1 TO EPG-CHANNELS-PROCESSED
006390     PERFORM S210-WRITE-PROGRAMME
006400     .
006410 S200-99.
006420     EXIT.
006430
006440******************************************************************
006450* Korrigierten Satz schreiben
006460******************************************************************
006470 S210-WRITE-PROGRAMME SECTION.
006480 S210-00.
006490     MOVE EPG-PROGRAMME-REC TO EPG-PROGF-OUT-REC
006500     WRITE EPG-PROGF-OUT-REC
006510     .
006520 S210-99.
006530     EXIT.
006540
006550******************************************************************
006560* Statistikdatei schreiben:  Laufzahlen plus Kanal-Sonderzeile
006570******************************************************************
006580 U300-STATS-LINES SECTION.
006590 U300-00.
006600     MOVE SPACES TO EPG-STATS-LINE
006610     STRING "CHANNELS PROCESSED :" DELIMITED BY SIZE,
006620            " "                    DELIMITED BY SIZE,
006630            EPG-CHANNELS-PROCESSED DELIMITED BY SIZE
006640     INTO   EPG-STATS-LINE
006650     MOVE EPG-STATS-LINE TO EPG-STATF-REC
006660     WRITE EPG-STATF-REC
006670
006680     MOVE SPACES TO EPG-STATS-LINE
006690     STRING "PROGRAMMES PROCESSED:" DELIMITED BY SIZE,
006700            " "                     DELIMITED BY SIZE,
006710            EPG-PROGRAMMES-PROCESSED DELIMITED BY SIZE
006720     INTO   EPG-STATS-LINE
006730     MOVE EPG-STATS-LINE TO EPG-STATF-REC
006740     WRITE EPG-STATF-REC
006750
006760     MOVE SPACES TO EPG-STATS-LINE
006770     STRING "ERRORS              :" DELIMITED BY SIZE,
006780            " "                     DELIMITED BY SIZE,
006790            EPG-ERRORS-COUNT        DELIMITED BY SIZE
006800     INTO   EPG-STATS-LINE
006810     MOVE EPG-STATS-LINE TO EPG-STATF-REC
006820     WRITE EPG-STATF-REC
006830
006840     MOVE SPACES TO EPG-STATS-LINE
006850     MOVE EPG-APPLIED-OFFSET TO D-NUM4
006860     STRING "CHANNEL"          DELIMITED BY SIZE,
006870            " "                DELIMITED BY SIZE,
006880            LINK-REQ-CHANNEL   DELIMITED BY SIZE,
006890            " COUNT "          DELIMITED BY SIZE,
006900            EPG-PROGRAMMES-PROCESSED DELIMITED BY SIZE,
006910            " OFFSET "         DELIMITED BY SIZE,
006920            D-NUM4             DELIMITED BY SIZE
006930     INTO   EPG-STATS-LINE
006940     MOVE EPG-STATS-LINE TO EPG-STATF-REC
006950     WRITE EPG-STATF-REC
006960     .
006970 U300-99.
006980     EXIT.
006990
007000******************************************************************
007010* Ende Source-Programm EPGSNG0M
007020******************************************************************
