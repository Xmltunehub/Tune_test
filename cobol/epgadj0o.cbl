000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000160
000170* EPG-Modul
000180?SEARCH  =EPGTIM0
000190
000200?NOLMAP, SYMBOLS, INSPECT
000210?SAVE ALL
000220?SAVEABEND
000230?LINES 66
000240?CHECK 3
000250
000260 IDENTIFICATION DIVISION.
000270
000280 PROGRAM-ID. EPGADJ0O.
000290 AUTHOR.     J. WEISS.
000300 INSTALLATION. SSFNEW-RECHENZENTRUM.
000310 DATE-WRITTEN. 1987-02-11.
000320 DATE-COMPILED.
000330 SECURITY.   NUR FUER INTERNEN GEBRAUCH - SSFNEW-BETRIEB.
000340
000350*****************************************************************
000360* Letzte Aenderung :: 2010-02-22
000370* Letzte Version   :: G.00.02
000380* Kurzbeschreibung :: Driver fuer EPG-Zeitkorrektur (voller Lauf)
000390* Auftrag          :: SSFNEW-EPG
000400* Package          :: EPG
000410*
000420* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000430*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000440*----------------------------------------------------------------*
000450* Vers.  | Datum      | von | Kommentar                          *
000460*--------|------------|-----|------------------------------------*
000470* A.00.00| 1987-02-11 | jw  | Neuerstellung                      *
000480* B.00.00| 1989-04-20 | kbr | Ruft jetzt EPGTIM0M (Offset-Tabelle)*
000490* D.01.00| 1996-08-14 | dh  | Anzeige Statistik nach Lauf ergaenzt*
000500* E.00.00| 1998-09-02 | dh  | JAHR-2000-Anpassung mitgezogen     *
000510* F.01.01| 2007-06-19 | kl  | Meldungstexte vereinheitlicht      *
000511* G.00.01| 2009-03-09 | mh  | Reserve-Byte LINK-REC ergaenzt     *
000512* G.00.02| 2010-02-22 | mh  | Toten SEARCH =WSYS022 entfernt,    *
000513*        |            |     | Modul nutzt keine Fehlerprotoko-   *
000514*        |            |     | llierung (TR 10-0038)              *
000520*----------------------------------------------------------------*
000530*
000540* Programmbeschreibung
000550* --------------------
000560* Nachtlauf-Driver fuer die EPG-Zeitkorrektur.  Ruft das
000570* Engine-Modul EPGTIM0M, das die Offset-Konfiguration einliest,
000580* den kompletten Sendeplan korrigiert und die Statistikdatei
000590* schreibt, und zeigt die zurueckgelieferten Laufzahlen an.
000600*
000610* Aufruf: RUN(D) EPGADJ0O
000620*
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     SWITCH-15 IS ANZEIGE-VERSION
000690         ON STATUS IS SHOW-VERSION
000700     CLASS ALPHNUM IS "0123456789"
000710                      "abcdefghijklmnopqrstuvwxyz"
000720                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000730                      " .,;-_!$%/=*+".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800
000810 WORKING-STORAGE SECTION.
000820*--------------------------------------------------------------------*
000830* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000840*--------------------------------------------------------------------*
000850 01          COMP-FELDER.
000860     05      C4-ANZ              PIC S9(04) COMP.
000870     05      C4-I1               PIC S9(04) COMP.
000880     05      C4-LEN              PIC S9(04) COMP.
000890     05      C9-ANZ              PIC S9(09) COMP.
000900     05      C18-VAL             PIC S9(18) COMP.
000910
000920*--------------------------------------------------------------------*
000930* Display-Felder: Praefix D
000940*--------------------------------------------------------------------*
000950 01          DISPLAY-FELDER.
000960     05      D-NUM4              PIC -9(04).
000970     05      D-NUM5              PIC  9(05).
000980     05      D-NUM7              PIC  9(07).
000990
001000*--------------------------------------------------------------------*
001010* Felder mit konstantem Inhalt: Praefix K
001020*--------------------------------------------------------------------*
001030 01          KONSTANTE-FELDER.
001040     05      K-MODUL             PIC X(08)  VALUE "EPGADJ0O".
001041     05      K-MODUL-TEILE REDEFINES K-MODUL.                     G00001
001042         10  K-MODUL-KUERZEL     PIC X(06).                       G00001
001043         10  K-MODUL-TYP         PIC X(02).                       G00001
001050
001060*----------------------------------------------------------------*
001070* Conditional-Felder
001080*----------------------------------------------------------------*
001090 01          SCHALTER.
001100     05      PRG-STATUS          PIC 9       VALUE ZERO.
001110          88 PRG-OK                          VALUE ZERO.
001120          88 PRG-ABBRUCH                     VALUE 1.
001130     05      REC-STAT REDEFINES PRG-STATUS   PIC 9.
001140
001150*--------------------------------------------------------------------*
001160* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001170*--------------------------------------------------------------------*
001180 01          TAL-TIME.
001190     05      TAL-JHJJMMTT.
001200      10     TAL-JHJJ            PIC S9(04) COMP.
001210      10     TAL-MM              PIC S9(04) COMP.
001220      10     TAL-TT              PIC S9(04) COMP.
001230     05      TAL-HHMI.
001240      10     TAL-HH              PIC S9(04) COMP.
001250      10     TAL-MI              PIC S9(04) COMP.
001260     05      TAL-SS              PIC S9(04) COMP.
001270     05      TAL-HS              PIC S9(04) COMP.
001280     05      TAL-MS              PIC S9(04) COMP.
001290
001300 01          TAL-TIME-D.
001310     05      TAL-JHJJMMTT.
001320        10   TAL-JHJJ            PIC  9(04).
001330        10   TAL-MM              PIC  9(02).
001340        10   TAL-TT              PIC  9(02).
001350     05      TAL-HHMI.
001360        10   TAL-HH              PIC  9(02).
001370        10   TAL-MI              PIC  9(02).
001380     05      TAL-SS              PIC  9(02).
001390     05      TAL-HS              PIC  9(02).
001400     05      TAL-MS              PIC  9(02).
001410 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001420     05      TAL-TIME-N16        PIC  9(16).
001430     05      TAL-TIME-REST       PIC  9(02).
001440
001450*-->    Uebergabe an Engine-Modul EPGTIM0M
001460 01     LINK-REC.
001470     05  LINK-HDR.
001480         10 LINK-RC                   PIC S9(04) COMP.
001490     05  LINK-DATA.
001500         10 LINK-CHANNELS-PROCESSED   PIC 9(05).
001510         10 LINK-PROGRAMMES-PROCESSED PIC 9(07).
001520         10 LINK-ERRORS-COUNT         PIC 9(05).
001521         10 FILLER                    PIC X(04).                  G00001
001530
001540 EXTENDED-STORAGE SECTION.
001550 PROCEDURE DIVISION.
001560******************************************************************
001570* Steuerungs-Section
001580******************************************************************
001590 A100-STEUERUNG SECTION.
001600 A100-00.
001610     IF  SHOW-VERSION
001620         DISPLAY K-MODUL " Stand 2010-02-22 G.00.02"
001630         STOP RUN
001640     END-IF
001650
001660**  ---> Vorlauf
001670     PERFORM B000-VORLAUF
001680
001690**  ---> Verarbeitung: Engine-Modul aufrufen
001700     PERFORM B100-VERARBEITUNG
001710
001720**  ---> Nachlauf: Laufzahlen anzeigen
001730     PERFORM B090-ENDE
001740     STOP RUN
001750     .
001760 A100-99.
001770     EXIT.
001780
001790******************************************************************
001800* Vorlauf
001810******************************************************************
001820 B000-VORLAUF SECTION.
001830 B000-00.
001840     PERFORM C000-INIT
001850     DISPLAY " "
001860     DISPLAY ">>> " K-MODUL " - EPG-Zeitkorrektur (voller Lauf) >>>"
001870     .
001880 B000-99.
001890     EXIT.
001900
001910******************************************************************
001920* Verarbeitung
001930******************************************************************
001940 B100-VERARBEITUNG SECTION.
001950 B100-00.
001960     CALL "EPGTIM0M"     USING LINK-REC
001970     EVALUATE LINK-RC
001980        WHEN   ZERO   CONTINUE
001990        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH aus EPGTIM0M"
002000                      SET PRG-ABBRUCH TO TRUE
002010        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
002020                      DISPLAY " unbekannter RC: " D-NUM4
002030                              " aus EPGTIM0M"
002040                      SET PRG-ABBRUCH TO TRUE
002050     END-EVALUATE
002060     .
002070 B100-99.
002080     EXIT.
002090
002100******************************************************************
002110* Ende
002120******************************************************************
002130 B090-ENDE SECTION.
002140 B090-00.
002150     IF PRG-ABBRUCH
002160        DISPLAY ">>> ABBRUCH !!! <<< "
002170        DISPLAY "<EOF>"
002180     ELSE
002190        MOVE LINK-CHANNELS-PROCESSED   TO D-NUM5
002200        DISPLAY "KANAELE VERARBEITET   : " D-NUM5
002210        MOVE LINK-PROGRAMMES-PROCESSED TO D-NUM7
002220        DISPLAY "SENDUNGEN VERARBEITET : " D-NUM7
002230        MOVE LINK-ERRORS-COUNT         TO D-NUM5
002240        DISPLAY "FEHLER                : " D-NUM5
002250        DISPLAY ">>> " K-MODUL " < OK <<<"
002260        DISPLAY "<EOF>"
002270     END-IF
002280     .
002290 B090-99.
002300     EXIT.
002310
002320******************************************************************
002330* Initialisierung von Feldern und Strukturen
002340******************************************************************
002350 C000-INIT SECTION.
002360 C000-00.
002370     INITIALIZE SCHALTER
002380                LINK-REC
002390     .
002400 C000-99.
002410     EXIT.
002420
002430******************************************************************
002440* TIMESTAMP erstellen
002450******************************************************************
002460 U200-TIMESTAMP SECTION.
002470 U200-00.
002480     ENTER TAL "TIME" USING TAL-TIME
002490     MOVE CORR TAL-TIME TO TAL-TIME-D
002500     .
002510 U200-99.
002520     EXIT.
002530
002540******************************************************************
002550* Ende Source-Programm EPGADJ0O
002560******************************************************************
