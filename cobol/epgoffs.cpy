000100*----------------------------------------------------------------*
000110* Copybook .... : EPGOFFS
000120* Bibliothek ... : =EPGLIBTM
000130* Kurzbeschr. .. : Satzbild Kanal-Korrekturwert (Sekunden-Offset)
000140*
000150* Aenderungen:
000160*----------------------------------------------------------------*
000170* Datum     | von | Kommentar                                   *
000180*-----------|-----|---------------------------------------------*
000190* 1987-02-18| jw  | Neuerstellung fuer SSFNEW-EPG               *
000200* 1993-11-04| kbr | Sonderschluessel *DEFAULT* fuer Vorgabewert  *
000210*            |     | aufgenommen, vorher pro Kanal Pflicht       *
000220* 2001-05-22| mr  | DESCRIPTION-Feld frei zur Dokumentation      *
000230*            |     | (wird nicht ausgewertet, nur durchgereicht) *
000240*----------------------------------------------------------------*
000250*
000260* Satzlaenge 66 Byte, feste Satzform, keine Schluesseldatei.
000270* Kein Eintrag fuer einen Kanal -> Vorgabewert aus Satz mit
000280* CHANNEL-ID = "*DEFAULT*", sonst eingebauter Wert 30 Sekunden.
000290*
000300 01  EPG-OFFSET-REC.
000310     05  EPG-OF-CHANNEL-ID           PIC X(20).
000320         88  EPG-OF-IS-DEFAULT       VALUE "*DEFAULT*           ".
000330*        ---> Korrekturwert in Sekunden, kann negativ sein
000340     05  EPG-OF-OFFSET-SECS          PIC S9(06).
000350     05  EPG-OF-DESCRIPTION          PIC X(40).
000360*----------------------------------------------------------------*
000370* Ende Copybook EPGOFFS
000380*----------------------------------------------------------------*
