000100*----------------------------------------------------------------*
000110* Copybook .... : EPGCHAN
000120* Bibliothek ... : =EPGLIBTM
000130* Kurzbeschr. .. : Satzbild Kanal-Stammsatz
000140*
000150* Aenderungen:
000160*----------------------------------------------------------------*
000170* Datum     | von | Kommentar                                   *
000180*-----------|-----|---------------------------------------------*
000190* 1987-03-02| jw  | Neuerstellung fuer SSFNEW-EPG               *
000200* 1996-08-14| kbr | DISPLAY-NAME von 30 auf 40 Stellen erweitert *
000210*----------------------------------------------------------------*
000220*
000230* Satzlaenge 60 Byte, feste Satzform, keine Schluesseldatei.
000240* Ist DISPLAY-NAME blank, fuehrt das Referenz-Verzeichnis die
000250* CHANNEL-ID selbst als Anzeigename.
000260*
000270 01  EPG-CHANNEL-REC.
000280     05  EPG-CH-CHANNEL-ID           PIC X(20).
000290     05  EPG-CH-DISPLAY-NAME         PIC X(40).
000300*----------------------------------------------------------------*
000310* Ende Copybook EPGCHAN
000320*----------------------------------------------------------------*
